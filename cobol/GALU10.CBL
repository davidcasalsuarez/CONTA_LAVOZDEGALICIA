000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    GALU10.
000120 AUTHOR.        A. BARREIRO.
000130 INSTALLATION.  GALURESA - DPTO. CONTABILIDAD.
000140 DATE-WRITTEN.  03/15/1989.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO GALURESA.
000170*
000180******************************************************************
000190* GALU10 - EXPORTACION CONTABLE FACTURAS LA VOZ DE GALICIA
000200******************************************************************
000210* LEE EL FICHERO MENSUAL DE FACTURAS DEL DISTRIBUIDOR
000220* DISTR.GALLEGA DE PUBLIC,S.L. (CTA.PROVEEDOR 40000615) Y
000230* GENERA EL FICHERO DE ENLACE CONTABLE EXTRA01 - UN GRUPO DE
000240* APUNTES POR FACTURA - RESOLVIENDO LA CUENTA DE CADA ESTACION
000250* CONTRA LA TABLA CTAEST.  AL CIERRE DEJA EN FACUNI LA LISTA
000260* DE FACTURAS UNICAS (ULTIMA OCURRENCIA POR NUM.FACTURA, EN
000270* ORDEN DE PRIMERA APARICION) PARA QUE GALU20 GENERE A
000280* CONTINUACION EL REGISTRO DE IVA (IVA0101).
000290*
000300* HISTORIAL DE MODIFICACIONES
000310* ---------------------------
000320* 15/03/89 AMB SOL-0412  VERSION INICIAL - SOLO ESTACIONES PROPIAS.
000330* 22/09/89 AMB SOL-0488  SE AÑADE EL TRAMO DE IVA AL 33%, LUEGO
000340*                        RETIRADO AL CAMBIAR LA NORMATIVA FISCAL.
000350* 14/02/91 JLR SOL-0701  CONTADOR DE ASIENTO PASA A +1/+2 SEGUN
000360*                        SEA LINEA DE RELLENO O FACTURA REAL.
000370* 03/06/92 JLR SOL-0812  CUENTA 'NO ENCONTRADA' YA NO PARA EL
000380*                        PROCESO, SOLO SE ANOTA EN EL APUNTE.
000390* 19/11/93 RFM SOL-1034  TABLA DE CUENTAS AMPLIADA A 500 ENTRADAS
000400*                        POR ALTA DE NUEVAS ESTACIONES EN LUGO.
000410* 07/04/94 RFM SOL-1098  AÑADIDO EL TRAMO DE IVA REDUCIDO AL 4%
000420*                        (PRENSA) EN PARALELO AL TRAMO DEL 21%.
000430* 25/01/95 CPS SOL-1205  LIMPIEZA DE IMPORTES ACEPTA EL SIGNO
000440*                        EURO Y LOS PUNTOS DE MILES DEL ORIGEN.
000450* 30/08/96 CPS SOL-1340  SE ELIMINA EL FICHERO INTERMEDIO DE
000460*                        FACTURAS REPETIDAS; AHORA SE ACTUALIZA
000470*                        LA TABLA EN MEMORIA (ULTIMA GANA).
000480* 03/12/97 RFM SOL-1410  EL CODIGO DE ESTACION LLEGA A VECES CON
000490*                        SUFIJO '.0' DESDE LA HOJA DE CALCULO;
000500*                        SE LIMPIA ANTES DE BUSCAR EN CTAEST.
000510* 11/09/98 CPS SOL-1477  REVISION PARA EL CAMBIO DE SIGLO: LAS
000520*                        FECHAS DE FACTURA SE TRASLADAN TAL
000530*                        CUAL (DD/MM/AAAA), SIN CALCULO DE AÑO.
000540* 14/01/99 CPS SOL-1481  PRUEBA DEL CORTE DE AÑO 2000, SIN
000550*                        INCIDENCIAS; NO SE TOCA ARITMETICA DE
000560*                        FECHAS EN ESTE PROGRAMA.
000570* 09/05/00 RFM SOL-1522  PASO DEL FICHERO DE FACTURAS A FORMATO
000580*                        DE HOJA DE CALCULO EXPORTADA; CAMPOS
000590*                        DE IMPORTE AHORA LLEGAN COMO TEXTO.
000600* 17/07/00 RFM SOL-1528  SE QUITAN LOS INDICES TC-IDX/TF-IDX DE
000610*                        LAS TABLAS, QUE NUNCA SE USARON (LA
000620*                        BUSQUEDA SIGUE SIENDO LINEAL POR GO TO,
000630*                        COMO EN TODO EL RESTO DEL PROGRAMA).
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670* SPECIAL-NAMES NO USA DECIMAL-POINT IS COMMA: LOS FICHEROS DE
000680* INTERCAMBIO YA TRAEN LA COMA COMO TEXTO, EL COMPILADOR SIGUE
000690* TRABAJANDO EN FORMATO USA (PUNTO DECIMAL) POR DENTRO.
000700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000710                    CLASS DIGITOS IS "0" THRU "9"
000720                    UPSI-0 ON STATUS IS SW-REPROCESO.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750* LOS CUATRO FICHEROS DEL PASO SON SECUENCIALES DE TEXTO; NO
000760* HAY MAESTRO INDEXADO EN ESTE PROCESO (A DIFERENCIA DE OTROS
000770* PASOS DEL DEPARTAMENTO QUE SI USAN FICHERO INDEXADO).
000780* FACMES LA ENTREGA CADA MES EL DISTRIBUIDOR POR CORREO A
000790* ADMINISTRACION, QUE LA PASA A ESTE DIRECTORIO CON EL MISMO
000800* NOMBRE LOGICO TODOS LOS MESES (NO LLEVA FECHA EN EL NOMBRE).
000810     SELECT FACMES   ASSIGN TO "FACMES"
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS   IS WS-FS-FACMES.
000840* CTAEST LO MANTIENE EL DPTO. DE CONTABILIDAD A MANO; SOLO SE
000850* TOCA CUANDO SE DA DE ALTA O SE CAMBIA DE CUENTA UNA ESTACION.
000860     SELECT CTAEST   ASSIGN TO "CTAEST"
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS   IS WS-FS-CTAEST.
000890* EXTRA01 ES EL FICHERO DE ENLACE QUE RECOGE EL PROGRAMA DE
000900* CONTABILIDAD GENERAL PARA CONTABILIZAR LOS APUNTES DEL MES.
000910     SELECT EXTRA01  ASSIGN TO "EXTRA01"
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS   IS WS-FS-EXTRA01.
000940* FACUNI NO LO VE NADIE FUERA DE ESTOS DOS PROGRAMAS; ES EL
000950* TRASPASO INTERNO DE GALU10 A GALU20 (VER 3000-CIERRE).
000960     SELECT FACUNI   ASSIGN TO "FACUNI"
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS   IS WS-FS-FACUNI.
000990 DATA DIVISION.
001000 FILE SECTION.
001010* FICHERO MENSUAL DE FACTURAS - ORIGEN HOJA DE CALCULO,
001020* CAMPOS SEPARADOS POR ';' (VER 2050-SEPARA-CAMPOS). SE TRAE
001030* COMO UNA SOLA LINEA DE 158 POSICIONES Y SE TROCEA EN MEMORIA,
001040* NO HAY GRUPOS DE CAMPOS EN EL FD (NO LOS NECESITA EL LECTOR).
001050 FD  FACMES             LABEL RECORD IS STANDARD.
001060 01  REG-FACMES.
001070     03  FM-LINEA            PIC X(158).
001080     03  FILLER              PIC X(002).
001090* TABLA DE CUENTAS DE ESTACIONES - CODIGO;CUENTA;EMPRESA. SE LEE
001100* UNA SOLA VEZ AL ARRANQUE (1000-CARGA-CUENTAS) Y QUEDA EN
001110* MEMORIA PARA TODO EL PROCESO; EL FICHERO SE CIERRA EN SEGUIDA.
001120 FD  CTAEST             LABEL RECORD IS STANDARD.
001130 01  REG-CTAEST.
001140     03  CE-LINEA            PIC X(058).
001150     03  FILLER              PIC X(002).
001160* FICHERO DE ENLACE CONTABLE - 16 COLUMNAS SEPARADAS POR ';'.
001170* FORMATO FIJO EXIGIDO POR EL PROGRAMA DE CONTABILIDAD GENERAL;
001180* NO SE TOCA SIN ACUERDO PREVIO CON EL DPTO. DE SISTEMAS.
001190 FD  EXTRA01            LABEL RECORD IS STANDARD.
001200 01  REG-EXTRA01.
001210     03  EX-LINEA            PIC X(298).
001220     03  FILLER              PIC X(002).
001230* FICHERO DE TRASPASO A GALU20 - UNA FACTURA UNICA POR LINEA,
001240* YA CON LOS IMPORTES NORMALIZADOS (NO ES DE INTERCAMBIO, POR
001250* ESO LOS IMPORTES VAN EN S9(07)V99 Y NO EN TEXTO CON COMA).
001260 FD  FACUNI             LABEL RECORD IS STANDARD.
001270 01  REG-FACUNI.
001280     03  RF-NUM-FACTURA      PIC X(15).
001290     03  RF-FECHA            PIC X(10).
001300* LOS CUATRO IMPORTES VAN EN S9(07)V99, NO EN TEXTO, PORQUE
001310* GALU20 SOLO LOS USA PARA SUMAR BASE+CUOTA DE CADA TRAMO,
001320* NO PARA REESCRIBIRLOS TAL CUAL EN EL IVA0101.
001330     03  RF-BASE-21          PIC S9(07)V99.
001340     03  RF-IVA-21           PIC S9(07)V99.
001350     03  RF-BASE-4           PIC S9(07)V99.
001360     03  RF-IVA-4            PIC S9(07)V99.
001370     03  FILLER              PIC X(10).
001380 WORKING-STORAGE SECTION.
001390* INDICADORES DE FICHERO. LOS 88 EOF-xxx SE USAN EN LOS PERFORM
001400* ... UNTIL DEL PARRAFO PRINCIPAL; EL VALOR "10" ES EL FILE
001410* STATUS DE FIN DE FICHERO EN LINE SEQUENTIAL.
001420 01  WS-INDICADORES-ARCHIVO.
001430     03  WS-FS-FACMES        PIC XX VALUE SPACES.
001440         88  EOF-FACMES             VALUE "10".
001450     03  WS-FS-CTAEST        PIC XX VALUE SPACES.
001460         88  EOF-CTAEST             VALUE "10".
001470     03  WS-FS-EXTRA01       PIC XX VALUE SPACES.
001480     03  WS-FS-FACUNI        PIC XX VALUE SPACES.
001490     03  FILLER              PIC X(10) VALUE SPACES.
001500* SW-REPROCESO ES EL INDICADOR UPSI-0 DE ARRIBA; SE ACTIVA
001510* DESDE EL .COM DE LANZAMIENTO PARA RELANZAR EL MES EN MODO
001520* PRUEBA (SOLO CAMBIA UN DISPLAY, NO ALTERA LA LOGICA).
001530 77  SW-REPROCESO            PIC X.
001540* TABLA DE CUENTAS DE ESTACIONES - CARGADA POR 1000-CARGA-
001550* CUENTAS Y CONSULTADA DESDE 2500-BUSCA-CUENTA. 500 ENTRADAS
001560* AMPLIADAS EN SOL-1034 POR EL ALTA DE ESTACIONES DE LUGO;
001570* A HOY (2000) VAN USADAS UNAS 180, HAY MARGEN DE SOBRA.
001580* 17/07/00 RFM SOL-1528 - SE RETIRA EL INDEXED BY, SIN USO;
001590* LA BUSQUEDA ES SIEMPRE LINEAL POR SUBINDICE Y GO TO, IGUAL
001600* QUE EN EL RESTO DEL PROGRAMA (NO SE USA SEARCH EN ESTA CASA).
001610 01  TABLA-CUENTAS.
001620* WS-CONTADOR-CUENTAS ES EL NUMERO DE ENTRADAS REALMENTE
001630* CARGADAS, NO 500 FIJO; LAS BUSQUEDAS Y EL ALTA DE UNA NUEVA
001640* CUENTA (1030-NUEVA-CTA) SE PARAN EN ESTE VALOR.
001650     03  WS-CONTADOR-CUENTAS PIC 9(04) COMP VALUE ZEROS.
001660     03  TC-ENTRADA OCCURS 500 TIMES.
001670         05  TC-CODIGO       PIC X(10).
001680         05  TC-CUENTA       PIC X(10).
001690         05  TC-EMPRESA      PIC X(30).
001700         05  FILLER          PIC X(05).
001710     03  FILLER              PIC X(05) VALUE SPACES.
001720* TABLA DE FACTURAS UNICAS - ULTIMA OCURRENCIA POR NUM.FACTURA,
001730* CONSERVANDO EL ORDEN DE PRIMERA APARICION EN EL FICHERO.
001740* 2000 ENTRADAS, HOLGADO PARA EL VOLUMEN MENSUAL DE UN SOLO
001750* PROVEEDOR (LA VOZ DE GALICIA). SIN INDEXED BY, VER NOTA
001760* DE ARRIBA EN TABLA-CUENTAS.
001770 01  TABLA-FACTURAS-UNICAS.
001780* IGUAL QUE WS-CONTADOR-CUENTAS, ESTE CONTADOR MARCA CUANTAS
001790* FACTURAS DISTINTAS SE HAN VISTO HASTA EL MOMENTO; CRECE EN
001800* 2620-NUEVA-UNICA Y NUNCA DECRECE DENTRO DE UNA EJECUCION.
001810     03  WS-CONTADOR-UNICAS  PIC 9(04) COMP VALUE ZEROS.
001820     03  TF-ENTRADA OCCURS 2000 TIMES.
001830         05  TF-NUM-FACTURA  PIC X(15).
001840         05  TF-FECHA        PIC X(10).
001850         05  TF-BASE-21      PIC S9(07)V99.
001860         05  TF-IVA-21       PIC S9(07)V99.
001870         05  TF-BASE-4       PIC S9(07)V99.
001880         05  TF-IVA-4        PIC S9(07)V99.
001890         05  FILLER          PIC X(05).
001900     03  FILLER              PIC X(05) VALUE SPACES.
001910* CAMPOS DE UNA LINEA DE FACTURA, TRAS 2050-SEPARA-CAMPOS.
001920* 03/12/97 RFM SOL-1410 - REDEFINE PARA PELAR EL SUFIJO '.0'
001930* QUE LA HOJA DE CALCULO AÑADE A VECES A LOS CODIGOS NUMERICOS
001940* (EL CODIGO SALE COMO TEXTO DE UNA CELDA FORMATEADA NUMERO).
001950 01  WS-CAMPOS-FACMES.
001960* WS-CAMPO-CODIGO ES EL CODIGO DE ESTACION TAL COMO LLEGA EN
001970* LA LINEA, ANTES DE LIMPIAR EL SUFIJO '.0'; LA LIMPIEZA SE
001980* HACE SOBRE EL REDEFINES EN 2500-BUSCA-CUENTA, NO AQUI.
001990     03  WS-CAMPO-CODIGO     PIC X(10).
002000     03  WS-CAMPO-CODIGO-R REDEFINES
002010                     WS-CAMPO-CODIGO.
002020         05  WS-COD-BASE     PIC X(08).
002030         05  WS-COD-SUFIJO   PIC X(02).
002040* EL NUMERO DE FACTURA ES LA CLAVE DE LA TABLA DE UNICAS; DOS
002050* LINEAS DE FACMES CON EL MISMO NUMERO SON LA MISMA FACTURA
002060* VISTA DOS VECES (NORMALMENTE POR UN REENVIO DEL DISTRIBUIDOR).
002070     03  WS-CAMPO-FACTURA    PIC X(15).
002080     03  WS-CAMPO-FECHA      PIC X(10).
002090* LOS CINCO IMPORTES LLEGAN COMO TEXTO DESDE LA HOJA DE
002100* CALCULO EXPORTADA (SOL-1522); 2150-NORMALIZA-CAMPOS LOS
002110* CONVIERTE A S9(7)V99 ANTES DE USARLOS.
002120     03  WS-CAMPO-BASE-4-TXT   PIC X(20).
002130     03  WS-CAMPO-IVA-4-TXT    PIC X(20).
002140     03  WS-CAMPO-BASE-21-TXT  PIC X(20).
002150     03  WS-CAMPO-IVA-21-TXT   PIC X(20).
002160     03  WS-CAMPO-TOTAL-TXT    PIC X(20).
002170     03  FILLER              PIC X(10).
002180* IMPORTES YA NORMALIZADOS DE LA FACTURA EN CURSO, UNA VEZ
002190* PASADOS POR 8000-NORMALIZA-IMPORTE; SE USAN EN 2200/2300/
002200* 2400/2450 PARA ARMAR EL GRUPO DE ASIENTO.
002210 01  WS-IMPORTES-FACTURA.
002220* LOS TRAMOS 4/21 SON INDEPENDIENTES - UNA FACTURA PUEDE TENER
002230* SOLO UNO, LOS DOS O (RARO, PERO PASA CON ALGUN ABONO) NINGUNO.
002240     03  WS-IMP-BASE-4       PIC S9(07)V99.
002250     03  WS-IMP-IVA-4        PIC S9(07)V99.
002260     03  WS-IMP-BASE-21      PIC S9(07)V99.
002270     03  WS-IMP-IVA-21       PIC S9(07)V99.
002280* WS-IMP-TOTAL ES EL IMPORTE QUE SE ABONA AL PROVEEDOR; NO
002290* TIENE POR QUE COINCIDIR CON LA SUMA DE LOS CUATRO DE ARRIBA
002300* SI LA FACTURA TRAE UN DESCUENTO O RECARGO APARTE DEL IVA.
002310     03  WS-IMP-TOTAL        PIC S9(07)V99.
002320     03  FILLER              PIC X(05).
002330* LINEA DE SALIDA EXTRA01 Y SU VISTA TRUNCADA PARA LOG. EL
002340* REDEFINES SOLO SE USA SI ALGUN DIA SE QUIERE SACAR POR
002350* CONSOLA LOS PRIMEROS 60 BYTES DE LA LINEA ESCRITA, A MODO
002360* DE RASTRO; HOY NO SE MUESTRA, SE DEJA PREPARADO.
002370 01  WS-LINEA-EXTRA              PIC X(300).
002380 01  WS-LINEA-EXTRA-LOG REDEFINES
002390                 WS-LINEA-EXTRA.
002400     03  WS-LOG-PRIMERO      PIC X(60).
002410     03  FILLER              PIC X(240).
002420* AREA DE TRABAJO COMUN DE NORMALIZACION DE IMPORTES.
002430* 25/01/95 CPS SOL-1205 - ACEPTA SIGNO EURO Y PUNTOS DE MILES.
002440* LOS REDEFINES ALFANUMERICOS (WS-NORM-ENTERA-ALFA Y
002450* WS-NORM-DIGITOS-ALFA) EXISTEN PORQUE ESTE COMPILADOR NO TRAE
002460* FUNCIONES INTRINSECAS PARA JUSTIFICAR DIGITOS A LA DERECHA;
002470* SE ESCRIBE CARACTER A CARACTER CON REFERENCE MODIFICATION
002480* SOBRE LA VISTA ALFANUMERICA DE UN CAMPO NUMERICO A CEROS.
002490* WS-NORM-RESULT-U ES LA VISTA SIN SIGNO DEL RESULTADO, PARA
002500* PODER LEER LA MAGNITUD DESPUES DE FORZAR EL SIGNO A MANO.
002510 01  WS-NORM-AREA.
002520* WS-NORM-ENTRADA ES LO QUE TRAE EL FICHERO; WS-NORM-LIMPIO ES
002530* EL MISMO TEXTO TRAS QUITAR TODO LO QUE NO SEA DIGITO, COMA O
002540* SIGNO (8005-LIMPIA-LOOP).
002550     03  WS-NORM-ENTRADA     PIC X(20).
002560     03  WS-NORM-LIMPIO      PIC X(20).
002570     03  WS-NORM-SIGNO       PIC X.
002580* WS-NORM-ENTERA SE DEJA A CEROS POR 8030 ANTES DE RELLENAR
002590* LOS DIGITOS JUSTIFICADOS A LA DERECHA; POR ESO SU REDEFINES
002600* ALFANUMERICO PUEDE ESCRIBIRSE CON REFERENCE MODIFICATION SIN
002610* DEJAR BASURA A LA IZQUIERDA.
002620     03  WS-NORM-ENTERA      PIC 9(07) VALUE ZEROS.
002630     03  WS-NORM-ENTERA-ALFA REDEFINES
002640                     WS-NORM-ENTERA   PIC X(07).
002650* WS-NORM-DECIMAL ARRANCA EN "00" PARA QUE UN IMPORTE SIN
002660* COMA O CON UN SOLO DIGITO DECIMAL NO SE QUEDE CON BASURA EN
002670* LA SEGUNDA CIFRA.
002680     03  WS-NORM-DECIMAL     PIC X(02) VALUE "00".
002690* WS-NORM-DIGITOS JUNTA ENTERA+DECIMAL EN UN SOLO NUMERICO DE
002700* 9 BYTES; SU REDEFINES ALFANUMERICO ES EL QUE USA 8040-
002710* COMPONE PARA ESCRIBIR LAS DOS PARTES DE UN SOLO GOLPE.
002720     03  WS-NORM-DIGITOS     PIC 9(07)V99.
002730     03  WS-NORM-DIGITOS-ALFA REDEFINES
002740                     WS-NORM-DIGITOS  PIC X(09).
002750     03  WS-NORM-RESULT      PIC S9(07)V99.
002760     03  WS-NORM-RESULT-U REDEFINES
002770                     WS-NORM-RESULT   PIC 9(07)V99.
002780* PARTE-ENTERA/PARTE-DECIMAL SON CAMPOS DE TRABAJO DE 8100-
002790* FORMATA-IMPORTE (EL CAMINO INVERSO DE NORMALIZAR), NO DE
002800* 8000; SE DECLARAN AQUI PORQUE COMPARTEN LA MISMA AREA DE
002810* IMPORTES DE TRABAJO DEL PROGRAMA.
002820     03  WS-NORM-PARTE-ENTERA  PIC 9(07).
002830     03  WS-NORM-PARTE-DECIMAL PIC 99.
002840     03  WS-NORM-ENTERA-ED   PIC Z(6)9.
002850     03  WS-NORM-TEXTO       PIC X(15).
002860* SUBINDICES Y CONTADORES DE TRABAJO DEL NORMALIZADOR, TODOS
002870* COMP PORQUE SOLO SE USAN PARA CONTAR Y DIRIGIR EL GO TO, NO
002880* SE IMPRIMEN NUNCA.
002890     03  WS-NORM-I           PIC 9(02) COMP.
002900     03  WS-NORM-J           PIC 9(02) COMP.
002910     03  WS-NORM-INICIO      PIC 9(02) COMP.
002920     03  WS-NORM-POS-COMA    PIC 9(02) COMP.
002930     03  WS-NORM-LARGO       PIC 9(02) COMP.
002940     03  WS-NORM-START       PIC 9(02) COMP.
002950     03  WS-NORM-CHAR        PIC X.
002960     03  FILLER              PIC X(05).
002970* UTILIDAD DE RECORTE DE ESPACIOS A LA IZQUIERDA (SIN FUNCTION).
002980* LA USAN TANTO 2200-GRUPO-ASIENTO (PARA EL CONTADOR EDITADO)
002990* COMO 8100-FORMATA-IMPORTE (PARA LA PARTE ENTERA EDITADA).
003000 01  WS-AUX-TRIM.
003010     03  WS-AUX-ENTRADA      PIC X(20).
003020     03  WS-AUX-SALIDA       PIC X(20).
003030     03  WS-AUX-I            PIC 9(02) COMP.
003040     03  WS-AUX-J            PIC 9(02) COMP.
003050     03  FILLER              PIC X(05).
003060* DATOS DEL GRUPO DE ASIENTO EN CURSO.
003070* 14/02/91 JLR SOL-0701 - CONTADOR +1 RELLENO / +2 FACTURA.
003080* WS-CTA-ED/WS-TEXTO-CONTADOR SON LA VERSION EDITADA Y LUEGO
003090* RECORTADA DEL CONTADOR, PARA QUE SALGA SIN CEROS NI ESPACIOS
003100* DE MAS EN LA COLUMNA 6 DE EXTRA01.
003110 01  WS-DATOS-ASIENTO.
003120     03  WS-CONTADOR-ASIENTO PIC 9(06) COMP VALUE ZEROS.
003130* WS-CTA-ED ES SOLO UN PASO INTERMEDIO PARA EDITAR EL CONTADOR
003140* NUMERICO A UN CAMPO CON SUPRESION DE CEROS; NO SE ESCRIBE EN
003150* NINGUN FICHERO, SOLO SE USA PARA RELLENAR WS-TEXTO-CONTADOR.
003160     03  WS-CTA-ED           PIC Z(5)9.
003170     03  WS-TEXTO-CONTADOR   PIC X(06) VALUE SPACES.
003180* WS-CUENTA-ESTACION Y WS-NOMBRE-ESTACION LOS RELLENA 2500-
003190* BUSCA-CUENTA; SE QUEDAN CON EL VALOR DE LA ESTACION DE LA
003200* FACTURA EN CURSO HASTA LA SIGUIENTE LLAMADA A ESE PARRAFO.
003210     03  WS-CUENTA-ESTACION  PIC X(20) VALUE SPACES.
003220     03  WS-NOMBRE-ESTACION  PIC X(30) VALUE SPACES.
003230* WS-DESCRIPCION SE ARMA UNA SOLA VEZ POR FACTURA EN 2200 Y SE
003240* REPITE EN LAS HASTA 5 LINEAS DEL GRUPO, PARA QUE CONTABILIDAD
003250* VEA EL MISMO TEXTO EN TODOS LOS APUNTES DE UN MISMO ASIENTO.
003260     03  WS-DESCRIPCION      PIC X(80) VALUE SPACES.
003270     03  WS-FECHA-SALIDA     PIC X(10) VALUE SPACES.
003280* WS-EXT-xxx SON LOS CAMPOS DE UNA LINEA DE EXTRA01 EN CURSO,
003290* RELLENADOS POR CADA PARRAFO 2300/2400/2450 ANTES DE LLAMAR
003300* A 2700-ESCRIBE-LINEA-EXTRA. WS-IDX-BUSQUEDA ES EL SUBINDICE
003310* COMUN A TODAS LAS BUSQUEDAS LINEALES DEL PROGRAMA.
003320     03  WS-EXT-CUENTA       PIC X(20) VALUE SPACES.
003330     03  WS-EXT-CODIGO       PIC X    VALUE SPACE.
003340     03  WS-EXT-IMPORTE      PIC X(15) VALUE SPACES.
003350     03  WS-IDX-BUSQUEDA     PIC 9(04) COMP VALUE ZEROS.
003360     03  FILLER              PIC X(05).
003370* CONTADORES DE CONTROL DEL PROCESO (SOLO A CONSOLA, NO VAN
003380* A NINGUN FICHERO DE SALIDA).
003390 01  WS-CONTADORES-PROCESO.
003400     03  WS-CONTADOR-LEIDAS  PIC 9(06) COMP VALUE ZEROS.
003410     03  WS-CONTADOR-ESCRITAS PIC 9(06) COMP VALUE ZEROS.
003420     03  FILLER              PIC X(05).
003430* CAMPOS DE UNA LINEA DE CTAEST, TRAS 1020-TRATA-CUENTA. EL
003440* REDEFINES PELA EL MISMO SUFIJO '.0' QUE EL DE WS-CAMPOS-
003450* FACMES, PORQUE LA TABLA DE CUENTAS VIENE DE LA MISMA HOJA
003460* DE CALCULO QUE LAS FACTURAS.
003470 01  WS-CTA-CAMPOS.
003480* ESTE GRUPO SOLO VIVE MIENTRAS SE PROCESA UNA LINEA DE CTAEST
003490* EN 1020-TRATA-CUENTA; NO SE CONSERVA NADA DE AQUI UNA VEZ
003500* GRABADA LA ENTRADA EN TABLA-CUENTAS.
003510     03  WS-CTA-CODIGO       PIC X(10).
003520     03  WS-CTA-CODIGO-R REDEFINES
003530                     WS-CTA-CODIGO.
003540         05  WS-CTA-COD-BASE PIC X(08).
003550         05  WS-CTA-COD-SUF  PIC X(02).
003560     03  WS-CTA-CUENTA       PIC X(10).
003570     03  WS-CTA-EMPRESA      PIC X(30).
003580     03  FILLER              PIC X(05).
003590 PROCEDURE DIVISION.
003600******************************************************************
003610* PARRAFO PRINCIPAL - ORQUESTA LA EXPORTACION DEL MES.
003620* ORDEN FIJO: ABRIR FICHEROS, CARGAR CUENTAS EN MEMORIA,
003630* RECORRER FACTURAS UNA A UNA, VOLCAR LAS UNICAS A FACUNI Y
003640* CERRAR.  NO SE PARALELIZA NADA, ES UN PASO DE LOTE CLASICO.
003650******************************************************************
003660 0000-INICIO.
003670* EL DISPLAY DE ARRANQUE QUEDA EN EL LOG DEL JOB; ES LO PRIMERO
003680* QUE MIRA EL OPERADOR DE TURNO SI CONTABILIDAD AVISA DE QUE EL
003690* MES NO SE HA CARGADO.
003700     DISPLAY "GALU10 - EXPORTACION FACTURAS LA VOZ - INICIO".
003710* EL SWITCH UPSI-0 SE ACTIVA DESDE EL JCL/COM DE LANZAMIENTO
003720* CUANDO CONTABILIDAD QUIERE REPASAR UN MES YA CERRADO SIN
003730* QUE SE CONFUNDA CON UNA EJECUCION NORMAL DEL DIA 1.
003740     IF SW-REPROCESO = "1"
003750         DISPLAY "GALU10 - MODO PRUEBA ACTIVO (UPSI-0)".
003760     PERFORM 0100-APERTURA-FICHEROS THRU 0100-EXIT.
003770     PERFORM 1000-CARGA-CUENTAS THRU 1000-EXIT.
003780* LA TABLA DE CUENTAS TIENE QUE ESTAR YA CARGADA ANTES DE LEER
003790* LA PRIMERA FACTURA, PORQUE CADA LINEA DE FACTURA RESUELVE SU
003800* CUENTA DE ESTACION AL VUELO (2500-BUSCA-CUENTA).
003810     PERFORM 2000-TRATA-FACTURAS THRU 2000-EXIT
003820         UNTIL EOF-FACMES.
003830     PERFORM 2900-ESCRIBE-UNICAS THRU 2900-EXIT.
003840     PERFORM 3000-CIERRE THRU 3000-EXIT.
003850* APERTURA DE FICHEROS DE ENTRADA Y SALIDA. SI FALLA LA
003860* APERTURA DE UN FICHERO DE ENTRADA EL PROCESO SE DETIENE: NO
003870* TIENE SENTIDO SEGUIR SIN TABLA DE CUENTAS O SIN FACTURAS.
003880 0100-APERTURA-FICHEROS.
003890     OPEN INPUT CTAEST.
003900     IF WS-FS-CTAEST NOT = "00"
003910         DISPLAY "GALU10 - ERROR APERTURA CTAEST FS="
003920                 WS-FS-CTAEST
003930         STOP RUN.
003940* FACMES SE ABRE DESPUES DE CTAEST Y NO AL REVES, A PROPOSITO:
003950* SI FALTA LA TABLA DE CUENTAS NO TIENE SENTIDO GASTAR TIEMPO
003960* ABRIENDO EL FICHERO DE FACTURAS, QUE SUELE SER EL MAS GRANDE.
003970     OPEN INPUT FACMES.
003980     IF WS-FS-FACMES NOT = "00"
003990         DISPLAY "GALU10 - ERROR APERTURA FACMES FS="
004000                 WS-FS-FACMES
004010         STOP RUN.
004020* LOS DOS FICHEROS DE SALIDA SE CREAN SIEMPRE NUEVOS; ESTE
004030* PASO NUNCA ACUMULA SOBRE UN FACUNI/EXTRA01 DE UN MES ANTERIOR.
004040     OPEN OUTPUT EXTRA01.
004050     OPEN OUTPUT FACUNI.
004060 0100-EXIT.
004070     EXIT.
004080******************************************************************
004090* ACCOUNT-LOOKUP - CARGA DE LA TABLA DE CUENTAS DE ESTACIONES.
004100* SE LEE CTAEST DE PRINCIPIO A FIN (EL ORDEN DEL FICHERO NO
004110* IMPORTA) Y SE CIERRA EN CUANTO SE TERMINA; NO VUELVE A
004120* ABRIRSE EN EL RESTO DEL PASO.
004130******************************************************************
004140 1000-CARGA-CUENTAS.
004150     PERFORM 1010-LEE-CUENTA THRU 1010-EXIT
004160         UNTIL EOF-CTAEST.
004170     CLOSE CTAEST.
004180 1000-EXIT.
004190     EXIT.
004200* LECTURA DE UNA LINEA DE CTAEST. EL AT END FIJA EL INDICADOR
004210* DE FIN Y SALE SIN TOCAR NADA MAS; EL GO TO EVITA TENER QUE
004220* ENVOLVER EL READ EN UN IF (ASI SE HACE EN TODO EL PROGRAMA).
004230 1010-LEE-CUENTA.
004240     READ CTAEST
004250         AT END MOVE "10" TO WS-FS-CTAEST
004260         GO TO 1010-EXIT.
004270     PERFORM 1020-TRATA-CUENTA THRU 1020-EXIT.
004280 1010-EXIT.
004290     EXIT.
004300* SEPARA CODIGO;CUENTA;EMPRESA, LIMPIA CLAVE Y ACTUALIZA LA
004310* TABLA (ULTIMA OCURRENCIA DE UN CODIGO SUSTITUYE A LA
004320* ANTERIOR, COMO PIDE EL DEPARTAMENTO PARA LAS ESTACIONES QUE
004330* CAMBIAN DE CUENTA A MITAD DE AÑO).
004340 1020-TRATA-CUENTA.
004350     MOVE SPACES TO WS-CTA-CODIGO WS-CTA-CUENTA
004360                    WS-CTA-EMPRESA.
004370     UNSTRING CE-LINEA DELIMITED BY ";"
004380         INTO WS-CTA-CODIGO WS-CTA-CUENTA WS-CTA-EMPRESA.
004390* UNA CLAVE EN BLANCO ES UNA LINEA DE RELLENO/COMENTARIO DE LA
004400* HOJA DE CALCULO Y SE IGNORA SIN MAS.
004410     IF WS-CTA-CODIGO = SPACES
004420         GO TO 1020-EXIT.
004430* SOL-1410: LA HOJA DE CALCULO FORMATEA A VECES EL CODIGO COMO
004440* NUMERO Y LE AÑADE '.0'; SE PELA ANTES DE GRABAR EN LA TABLA
004450* PARA QUE LA BUSQUEDA POSTERIOR SEA UNA IGUALDAD EXACTA.
004460     IF WS-CTA-COD-SUF = ".0"
004470         MOVE SPACES TO WS-CTA-COD-SUF.
004480     MOVE 1 TO WS-IDX-BUSQUEDA.
004490* BUSQUEDA LINEAL DESDE EL PRINCIPIO DE LA TABLA; CON 500
004500* ENTRADAS COMO MUCHO NO MERECE LA PENA UNA SEARCH BINARIA (LA
004510* TABLA NI SIQUIERA ESTA ORDENADA POR CODIGO).
004520 1025-BUSCA-CTA-LOOP.
004530* SI EL SUBINDICE SUPERA EL NUMERO DE ENTRADAS CARGADAS, EL
004540* CODIGO NO ESTABA TODAVIA EN LA TABLA Y TOCA DAR DE ALTA UNA
004550* ENTRADA NUEVA.
004560     IF WS-IDX-BUSQUEDA > WS-CONTADOR-CUENTAS
004570         GO TO 1030-NUEVA-CTA.
004580     IF TC-CODIGO(WS-IDX-BUSQUEDA) = WS-CTA-CODIGO
004590         GO TO 1035-GRABA-CTA.
004600     ADD 1 TO WS-IDX-BUSQUEDA.
004610     GO TO 1025-BUSCA-CTA-LOOP.
004620* CODIGO NUEVO: SE AMPLIA LA TABLA UN PUESTO Y SE GRABA LA
004630* CLAVE AHI; 1035-GRABA-CTA RELLENA LUEGO CUENTA Y EMPRESA
004640* TANTO PARA UNA ENTRADA NUEVA COMO PARA UNA YA EXISTENTE.
004650 1030-NUEVA-CTA.
004660* EL PUESTO NUEVO ES SIEMPRE EL SIGUIENTE LIBRE; LA TABLA
004670* CRECE SOLO HACIA ADELANTE, NUNCA SE COMPACTA NI SE BORRA
004680* UNA ENTRADA YA DADA DE ALTA.
004690     ADD 1 TO WS-CONTADOR-CUENTAS.
004700     MOVE WS-CONTADOR-CUENTAS TO WS-IDX-BUSQUEDA.
004710     MOVE WS-CTA-CODIGO TO TC-CODIGO(WS-IDX-BUSQUEDA).
004720 1035-GRABA-CTA.
004730     MOVE WS-CTA-CUENTA  TO TC-CUENTA(WS-IDX-BUSQUEDA).
004740     MOVE WS-CTA-EMPRESA TO TC-EMPRESA(WS-IDX-BUSQUEDA).
004750 1020-EXIT.
004760     EXIT.
004770******************************************************************
004780* INVOICE-EXPORT - TRATAMIENTO DE CADA LINEA DE FACTURA.
004790* EL FICHERO SE RECORRE EN EL ORDEN EN QUE VIENE DE LA HOJA DE
004800* CALCULO; NO SE ORDENA NI SE AGRUPA POR FACTURA ANTES DE
004810* LEER, POR ESO LA TABLA DE UNICAS (2600) TIENE QUE BUSCAR
004820* CADA VEZ SI YA VIO ESE NUMERO DE FACTURA.
004830******************************************************************
004840 2000-TRATA-FACTURAS.
004850     READ FACMES
004860         AT END MOVE "10" TO WS-FS-FACMES
004870         GO TO 2000-EXIT.
004880     ADD 1 TO WS-CONTADOR-LEIDAS.
004890     PERFORM 2050-SEPARA-CAMPOS THRU 2050-EXIT.
004900* NUM-FACTURA = "0" MARCA UNA LINEA DE RELLENO DE LA HOJA DE
004910* CALCULO (SEPARADORES ENTRE BLOQUES DE FACTURAS, TOTALES,
004920* ETC.); NO GENERA APUNTES, SOLO CONSUME UN PUESTO DE
004930* CONTADOR PARA QUE LA NUMERACION DE ASIENTO NO SE DESCUADRE
004940* CON LA HOJA ORIGINAL QUE USA CONTABILIDAD PARA CUADRAR.
004950     IF WS-CAMPO-FACTURA = "0"
004960         PERFORM 2100-FACTURA-NULA THRU 2100-EXIT
004970         GO TO 2000-EXIT.
004980     PERFORM 2150-NORMALIZA-CAMPOS THRU 2150-EXIT.
004990     PERFORM 2200-GRUPO-ASIENTO THRU 2200-EXIT.
005000     PERFORM 2600-ACTUALIZA-UNICAS THRU 2600-EXIT.
005010 2000-EXIT.
005020     EXIT.
005030* TROCEA LA LINEA DE FACTURA EN SUS OCHO CAMPOS. SE LIMPIAN
005040* LOS CAMPOS ANTES DEL UNSTRING PORQUE UNA LINEA CON MENOS
005050* CAMPOS DE LOS ESPERADOS (';' DE MAS O DE MENOS EN EL ORIGEN)
005060* DEJARIA BASURA DE LA FACTURA ANTERIOR EN LOS CAMPOS SOBRANTES.
005070 2050-SEPARA-CAMPOS.
005080     MOVE SPACES TO WS-CAMPO-CODIGO WS-CAMPO-FACTURA
005090                    WS-CAMPO-FECHA.
005100     MOVE SPACES TO WS-CAMPO-BASE-4-TXT WS-CAMPO-IVA-4-TXT
005110                    WS-CAMPO-BASE-21-TXT WS-CAMPO-IVA-21-TXT
005120                    WS-CAMPO-TOTAL-TXT.
005130* EL ORDEN DE LOS CAMPOS EN EL UNSTRING TIENE QUE COINCIDIR
005140* EXACTAMENTE CON EL ORDEN DE COLUMNAS QUE EXPORTA LA HOJA DE
005150* CALCULO DEL DISTRIBUIDOR; SI ALGUN MES CAMBIAN EL ORDEN DE
005160* LAS COLUMNAS HAY QUE AVISAR A SISTEMAS ANTES DE CARGAR NADA.
005170     UNSTRING FM-LINEA DELIMITED BY ";"
005180         INTO WS-CAMPO-CODIGO     WS-CAMPO-FACTURA
005190              WS-CAMPO-FECHA      WS-CAMPO-BASE-4-TXT
005200              WS-CAMPO-IVA-4-TXT  WS-CAMPO-BASE-21-TXT
005210              WS-CAMPO-IVA-21-TXT WS-CAMPO-TOTAL-TXT.
005220 2050-EXIT.
005230     EXIT.
005240* LINEA DE RELLENO (NUM-FACTURA = "0") - NO ESCRIBE NADA,
005250* SOLO CONSUME UN PUESTO DE CONTADOR DE ASIENTO (+1, FRENTE AL
005260* +2 DE UNA FACTURA REAL - VER SOL-0701 ARRIBA).
005270 2100-FACTURA-NULA.
005280     ADD 1 TO WS-CONTADOR-ASIENTO.
005290 2100-EXIT.
005300     EXIT.
005310* NORMALIZA LOS CINCO IMPORTES DE LA FACTURA Y LA FECHA. CADA
005320* IMPORTE PASA POR SEPARADO POR 8000-NORMALIZA-IMPORTE PORQUE
005330* ESE PARRAFO TRABAJA SOBRE UN UNICO CAMPO DE ENTRADA/SALIDA
005340* COMUN (WS-NORM-ENTRADA/WS-NORM-RESULT), NO SOBRE UNA TABLA.
005350 2150-NORMALIZA-CAMPOS.
005360* SE NORMALIZA CADA IMPORTE POR SEPARADO, REUTILIZANDO EL
005370* UNICO CAMPO DE ENTRADA/SALIDA DE 8000; NO SE LE PASA UNA
005380* TABLA PORQUE SOLO HAY CINCO IMPORTES FIJOS POR FACTURA.
005390     MOVE WS-CAMPO-BASE-4-TXT TO WS-NORM-ENTRADA.
005400     PERFORM 8000-NORMALIZA-IMPORTE THRU 8000-EXIT.
005410     MOVE WS-NORM-RESULT TO WS-IMP-BASE-4.
005420* EL TRAMO 4% SE NORMALIZA ANTES QUE EL 21% SOLO PORQUE ASI
005430* VIENEN LAS COLUMNAS EN LA HOJA DE CALCULO DEL DISTRIBUIDOR;
005440* NO HAY NINGUNA RAZON CONTABLE PARA ESE ORDEN.
005450     MOVE WS-CAMPO-IVA-4-TXT TO WS-NORM-ENTRADA.
005460     PERFORM 8000-NORMALIZA-IMPORTE THRU 8000-EXIT.
005470     MOVE WS-NORM-RESULT TO WS-IMP-IVA-4.
005480     MOVE WS-CAMPO-BASE-21-TXT TO WS-NORM-ENTRADA.
005490     PERFORM 8000-NORMALIZA-IMPORTE THRU 8000-EXIT.
005500     MOVE WS-NORM-RESULT TO WS-IMP-BASE-21.
005510     MOVE WS-CAMPO-IVA-21-TXT TO WS-NORM-ENTRADA.
005520     PERFORM 8000-NORMALIZA-IMPORTE THRU 8000-EXIT.
005530     MOVE WS-NORM-RESULT TO WS-IMP-IVA-21.
005540* EL TOTAL TAMBIEN PASA POR 8000 AUNQUE SOLO SE USE EN LA
005550* LINEA DEL PROVEEDOR (2300); ASI SE NORMALIZA IGUAL QUE LOS
005560* DEMAS Y SE EVITA UN SEGUNDO CAMINO DE CONVERSION EN EL
005570* PROGRAMA PARA UN SOLO CAMPO.
005580     MOVE WS-CAMPO-TOTAL-TXT TO WS-NORM-ENTRADA.
005590     PERFORM 8000-NORMALIZA-IMPORTE THRU 8000-EXIT.
005600     MOVE WS-NORM-RESULT TO WS-IMP-TOTAL.
005610* LA FECHA NO SE NORMALIZA COMO IMPORTE, SOLO SE CAMBIAN LOS
005620* GUIONES DE LA HOJA DE CALCULO POR BARRAS PARA EL FORMATO
005630* DD/MM/AAAA QUE ESPERA CONTABILIDAD (SOL-1477, SIN CALCULO
005640* DE SIGLO: LA FECHA VIAJA TAL CUAL VIENE).
005650     MOVE WS-CAMPO-FECHA TO WS-FECHA-SALIDA.
005660     INSPECT WS-FECHA-SALIDA REPLACING ALL "-" BY "/".
005670 2150-EXIT.
005680     EXIT.
005690* GRUPO DE ASIENTO DE UNA FACTURA - HASTA 5 LINEAS EN EXTRA01:
005700* LA DEL PROVEEDOR (SIEMPRE), MAS BASE+CUOTA DEL 21% SI PROCEDE
005710* Y BASE+CUOTA DEL 4% SI PROCEDE. TODAS LLEVAN EL MISMO
005720* CONTADOR Y LA MISMA DESCRIPCION, PARA QUE CONTABILIDAD PUEDA
005730* AGRUPARLAS EN UN SOLO ASIENTO CUADRADO.
005740 2200-GRUPO-ASIENTO.
005750     ADD 2 TO WS-CONTADOR-ASIENTO.
005760* EL CONTADOR SE EDITA A Z(5)9 Y LUEGO SE RECORTA A LA
005770* IZQUIERDA (8200) PARA QUE LA COLUMNA 6 DE EXTRA01 SALGA SIN
005780* CEROS NI ESPACIOS DE RELLENO, COMO EXIGE EL FORMATO DE CARGA.
005790     MOVE WS-CONTADOR-ASIENTO TO WS-CTA-ED.
005800     MOVE WS-CTA-ED TO WS-AUX-ENTRADA.
005810     PERFORM 8200-ELIMINA-ESPACIOS THRU 8200-EXIT.
005820     MOVE WS-AUX-SALIDA TO WS-TEXTO-CONTADOR.
005830* LA CUENTA DE LA ESTACION SE RESUELVE UNA SOLA VEZ POR
005840* FACTURA, AQUI, Y SE REUTILIZA EN 2400/2450 PARA LAS LINEAS
005850* DE BASE DE CADA TRAMO DE IVA.
005860     PERFORM 2500-BUSCA-CUENTA THRU 2500-EXIT.
005870* DESCRIPCION SIN ESPACIO TRAS LA COMA DE 'PUBLIC,S.L.' - ASI
005880* LA PIDE CONTABILIDAD PARA ESTE FICHERO (OJO, EN EL IVA0101
005890* DE GALU20 SI LLEVA ESPACIO; SON FICHEROS DE DESTINO DISTINTOS).
005900     STRING WS-CAMPO-FACTURA DELIMITED BY SPACE
005910            ", DISTR.GALLEGA DE PUBLIC,S.L., "
005920                             DELIMITED BY SIZE
005930            WS-NOMBRE-ESTACION DELIMITED BY SPACE
005940       INTO WS-DESCRIPCION.
005950     PERFORM 2300-LINEA-PROVEEDOR THRU 2300-EXIT.
005960* CADA TRAMO DE IVA SOLO SACA SUS DOS LINEAS SI HAY ALGO QUE
005970* CONTABILIZAR EN ESE TRAMO (BASE O CUOTA POSITIVA); UNA
005980* FACTURA SOLO CON PRENSA AL 4% NO LLEVA LINEAS DEL 21% Y
005990* VICEVERSA.
006000     IF WS-IMP-BASE-21 > ZERO OR WS-IMP-IVA-21 > ZERO
006010         PERFORM 2400-LINEA-TRAMO-21 THRU 2400-EXIT.
006020     IF WS-IMP-BASE-4 > ZERO OR WS-IMP-IVA-4 > ZERO
006030         PERFORM 2450-LINEA-TRAMO-4 THRU 2450-EXIT.
006040 2200-EXIT.
006050     EXIT.
006060* LINEA DEL PROVEEDOR - CUENTA 40000615, CODIGO 2, IMPORTE
006070* SIEMPRE NEGATIVO (SE FUERZA EL SIGNO SI LLEGA EN POSITIVO;
006080* SI YA VIENE NEGATIVO O EN CERO SE DEJA TAL CUAL, NO SE
006090* VUELVE A NEGAR UN IMPORTE QUE YA ES CORRECTO).
006100 2300-LINEA-PROVEEDOR.
006110     MOVE "40000615" TO WS-EXT-CUENTA.
006120     MOVE "2" TO WS-EXT-CODIGO.
006130     MOVE WS-IMP-TOTAL TO WS-NORM-RESULT.
006140     IF WS-NORM-RESULT > ZERO
006150         COMPUTE WS-NORM-RESULT = WS-NORM-RESULT * -1.
006160     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
006170     MOVE WS-NORM-TEXTO TO WS-EXT-IMPORTE.
006180     PERFORM 2700-ESCRIBE-LINEA-EXTRA THRU 2700-EXIT.
006190 2300-EXIT.
006200     EXIT.
006210* TRAMO DEL 21% - LINEA DE BASE EN LA CUENTA DE LA ESTACION
006220* Y LINEA DE CUOTA EN LA CUENTA 47200021. CODIGO 1 AMBAS (SON
006230* CARGOS, NO EL ABONO DEL PROVEEDOR DE 2300).
006240 2400-LINEA-TRAMO-21.
006250* LINEA DE BASE IMPONIBLE DEL 21%, CARGO EN LA CUENTA DE LA
006260* PROPIA ESTACION (LA MISMA QUE RESOLVIO 2500-BUSCA-CUENTA
006270* PARA ESTA FACTURA).
006280     MOVE WS-CUENTA-ESTACION TO WS-EXT-CUENTA.
006290     MOVE "1" TO WS-EXT-CODIGO.
006300     MOVE WS-IMP-BASE-21 TO WS-NORM-RESULT.
006310     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
006320     MOVE WS-NORM-TEXTO TO WS-EXT-IMPORTE.
006330     PERFORM 2700-ESCRIBE-LINEA-EXTRA THRU 2700-EXIT.
006340* LINEA DE CUOTA DE IVA DEL 21%, A LA CUENTA FIJA DE IVA
006350* SOPORTADO DEL 47200021 (CUENTA DE HACIENDA, NO DE ESTACION).
006360     MOVE "47200021" TO WS-EXT-CUENTA.
006370     MOVE "1" TO WS-EXT-CODIGO.
006380     MOVE WS-IMP-IVA-21 TO WS-NORM-RESULT.
006390     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
006400     MOVE WS-NORM-TEXTO TO WS-EXT-IMPORTE.
006410     PERFORM 2700-ESCRIBE-LINEA-EXTRA THRU 2700-EXIT.
006420 2400-EXIT.
006430     EXIT.
006440* TRAMO DEL 4% (PRENSA) - 07/04/94 RFM SOL-1098, AÑADIDO EN
006450* PARALELO AL TRAMO DEL 21% DE ARRIBA, MISMAS REGLAS. SE
006460* DUPLICA EL PARRAFO EN VEZ DE PARAMETRIZAR LA CUENTA/TIPO
006470* PORQUE ASI SE HIZO CON EL DEL 21% Y ES MAS FACIL DE SEGUIR
006480* PARA QUIEN MANTENGA ESTO DESPUES.
006490 2450-LINEA-TRAMO-4.
006500* MISMA MECANICA QUE 2400 PERO PARA EL TRAMO DE PRENSA AL 4%;
006510* LA CUENTA DE LA ESTACION ES LA MISMA, SOLO CAMBIA LA CUENTA
006520* DE IVA SOPORTADO DE DESTINO.
006530     MOVE WS-CUENTA-ESTACION TO WS-EXT-CUENTA.
006540     MOVE "1" TO WS-EXT-CODIGO.
006550     MOVE WS-IMP-BASE-4 TO WS-NORM-RESULT.
006560     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
006570     MOVE WS-NORM-TEXTO TO WS-EXT-IMPORTE.
006580     PERFORM 2700-ESCRIBE-LINEA-EXTRA THRU 2700-EXIT.
006590* CUOTA DE IVA DEL 4% A LA CUENTA FIJA 47200004.
006600     MOVE "47200004" TO WS-EXT-CUENTA.
006610     MOVE "1" TO WS-EXT-CODIGO.
006620     MOVE WS-IMP-IVA-4 TO WS-NORM-RESULT.
006630     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
006640     MOVE WS-NORM-TEXTO TO WS-EXT-IMPORTE.
006650     PERFORM 2700-ESCRIBE-LINEA-EXTRA THRU 2700-EXIT.
006660 2450-EXIT.
006670     EXIT.
006680* BUSQUEDA DE LA CUENTA DE LA ESTACION - 03/12/97 RFM SOL-1410,
006690* SE PELA EL SUFIJO '.0' DEL CODIGO ANTES DE BUSCAR EN TABLA
006700* (EL CODIGO DE LA FACTURA PUEDE TRAER EL MISMO SUFIJO QUE YA
006710* SE LIMPIO EN LA TABLA DE CUENTAS AL CARGARLA).
006720 2500-BUSCA-CUENTA.
006730     IF WS-COD-SUFIJO = ".0"
006740         MOVE SPACES TO WS-COD-SUFIJO.
006750     MOVE 1 TO WS-IDX-BUSQUEDA.
006760* MISMA BUSQUEDA LINEAL POR SUBINDICE QUE EN 1025, SIN SEARCH
006770* Y SIN INDICE DE TABLA (ESTA CASA NO LOS USA EN ESTE PASO).
006780 2510-BUSCA-LOOP.
006790* LA COMPARACION ES CONTRA WS-CAMPO-CODIGO, EL CAMPO DE
006800* FACMES, NO CONTRA EL REDEFINES LIMPIO; COMO EL SUFIJO '.0'
006810* YA SE BORRO ARRIBA, LOS DOS APUNTAN AL MISMO VALOR LIMPIO.
006820     IF WS-IDX-BUSQUEDA > WS-CONTADOR-CUENTAS
006830         GO TO 2520-NO-ENCONTRADA.
006840     IF TC-CODIGO(WS-IDX-BUSQUEDA) = WS-CAMPO-CODIGO
006850         MOVE TC-CUENTA(WS-IDX-BUSQUEDA)  TO WS-CUENTA-ESTACION
006860         MOVE TC-EMPRESA(WS-IDX-BUSQUEDA) TO WS-NOMBRE-ESTACION
006870         GO TO 2500-EXIT.
006880     ADD 1 TO WS-IDX-BUSQUEDA.
006890     GO TO 2510-BUSCA-LOOP.
006900* 03/06/92 JLR SOL-0812 - YA NO DETIENE EL PROCESO. ANTES UNA
006910* ESTACION NUEVA SIN DAR DE ALTA EN CTAEST PARABA TODO EL
006920* CIERRE DEL MES; AHORA SE ANOTA EL TEXTO Y SIGUE EL LOTE,
006930* PARA QUE CONTABILIDAD LO CORRIJA A MANO DESPUES.
006940 2520-NO-ENCONTRADA.
006950     MOVE "Cuenta no encontrada" TO WS-CUENTA-ESTACION.
006960     MOVE SPACES TO WS-NOMBRE-ESTACION.
006970 2500-EXIT.
006980     EXIT.
006990* ESCRIBE UNA LINEA DE 16 COLUMNAS EN EXTRA01 A PARTIR DE LOS
007000* CAMPOS DE TRABAJO RELLENADOS POR EL PARRAFO LLAMANTE. LAS
007010* COLUMNAS 4,5 Y 10-16 SON LITERALES FIJOS QUE EXIGE EL
007020* PROGRAMA DE CONTABILIDAD GENERAL (NO SON DATOS DE LA
007030* FACTURA); SE ESCRIBEN AQUI TAL CUAL, SIN VARIABLE DE POR
007040* MEDIO, PARA QUE NO SE LES PUEDA COLAR UN VALOR INCORRECTO.
007050 2700-ESCRIBE-LINEA-EXTRA.
007060* COLUMNAS 1-9 - FECHA, CUENTA, FACTURA, TIPO (SIEMPRE '0' EN
007070* ESTE PASO), CONTADOR, DESCRIPCION, CODIGO DE HABER/DEBE E
007080* IMPORTE - SON LAS QUE CAMBIAN DE UNA LINEA A OTRA.
007090     STRING WS-FECHA-SALIDA DELIMITED BY SIZE
007100            ";" DELIMITED BY SIZE
007110            WS-EXT-CUENTA DELIMITED BY SPACE
007120            ";" DELIMITED BY SIZE
007130            WS-CAMPO-FACTURA DELIMITED BY SPACE
007140            ";;0;" DELIMITED BY SIZE
007150            WS-TEXTO-CONTADOR DELIMITED BY SPACE
007160            ";" DELIMITED BY SIZE
007170            WS-DESCRIPCION DELIMITED BY SPACE
007180            ";" DELIMITED BY SIZE
007190            WS-EXT-CODIGO DELIMITED BY SIZE
007200            ";" DELIMITED BY SIZE
007210            WS-EXT-IMPORTE DELIMITED BY SPACE
007220* COLUMNAS 10-14 VAN SIEMPRE VACIAS Y LA 15-16 SIEMPRE '0'/'10'
007230* EN ESTE FICHERO (SON CAMPOS QUE EL PROGRAMA DE CONTABILIDAD
007240* RESERVA PARA OTROS ORIGENES DE CARGA QUE AQUI NO SE USAN).
007250            ";;;;;;0;10" DELIMITED BY SIZE
007260       INTO WS-LINEA-EXTRA.
007270     WRITE REG-EXTRA01 FROM WS-LINEA-EXTRA.
007280     ADD 1 TO WS-CONTADOR-ESCRITAS.
007290 2700-EXIT.
007300     EXIT.
007310* ACTUALIZA LA TABLA DE FACTURAS UNICAS - 30/08/96 CPS SOL-1340,
007320* SUSTITUYE AL FICHERO INTERMEDIO DE FACTURAS REPETIDAS QUE SE
007330* USABA ANTES PARA DETECTAR DUPLICADOS (UN PASE MAS, MAS LENTO
007340* Y MAS DIFICIL DE SEGUIR). AHORA SE BUSCA Y SUSTITUYE EN
007350* MEMORIA, EN UN SOLO PASE SOBRE FACMES.
007360 2600-ACTUALIZA-UNICAS.
007370* SE LLAMA DESDE 2000-TRATA-FACTURAS DESPUES DE NORMALIZAR LOS
007380* IMPORTES, PARA QUE LA TABLA DE UNICAS GUARDE SIEMPRE VALORES
007390* YA EN S9(07)V99, NUNCA EL TEXTO CRUDO DE LA HOJA DE CALCULO.
007400     MOVE 1 TO WS-IDX-BUSQUEDA.
007410* IGUAL QUE LAS OTRAS BUSQUEDAS DEL PROGRAMA: LINEAL, SIN
007420* ORDENAR, PORQUE EL NUMERO DE FACTURA NO TIENE UN ORDEN
007430* UTIL PARA UNA BUSQUEDA MAS RAPIDA.
007440 2610-BUSCA-UNICA-LOOP.
007450     IF WS-IDX-BUSQUEDA > WS-CONTADOR-UNICAS
007460         GO TO 2620-NUEVA-UNICA.
007470     IF TF-NUM-FACTURA(WS-IDX-BUSQUEDA) = WS-CAMPO-FACTURA
007480         GO TO 2630-GRABA-UNICA.
007490     ADD 1 TO WS-IDX-BUSQUEDA.
007500     GO TO 2610-BUSCA-UNICA-LOOP.
007510* FACTURA NUEVA: SE AMPLIA LA TABLA UN PUESTO MANTENIENDO EL
007520* ORDEN DE PRIMERA APARICION (NO SE REORDENA NUNCA LA TABLA,
007530* SOLO SE AÑADE AL FINAL O SE SOBRESCRIBE UN PUESTO EXISTENTE).
007540 2620-NUEVA-UNICA.
007550* IGUAL QUE 1030-NUEVA-CTA: SE AÑADE SIEMPRE AL SIGUIENTE
007560* PUESTO LIBRE, CONSERVANDO EL ORDEN DE PRIMERA APARICION QUE
007570* NECESITA 2900-ESCRIBE-UNICAS PARA VOLCAR FACUNI EN ORDEN.
007580     ADD 1 TO WS-CONTADOR-UNICAS.
007590     MOVE WS-CONTADOR-UNICAS TO WS-IDX-BUSQUEDA.
007600     MOVE WS-CAMPO-FACTURA TO TF-NUM-FACTURA(WS-IDX-BUSQUEDA).
007610* TANTO SI ES FACTURA NUEVA COMO SI YA EXISTIA, SE GRABAN (O
007620* SE REGRABAN) LA FECHA Y LOS CUATRO IMPORTES CON LOS VALORES
007630* DE ESTA LINEA - LA ULTIMA LECTURA DE UNA FACTURA GANA A LAS
007640* ANTERIORES, COMO PIDE EL DEPARTAMENTO.
007650 2630-GRABA-UNICA.
007660     MOVE WS-FECHA-SALIDA TO TF-FECHA(WS-IDX-BUSQUEDA).
007670     MOVE WS-IMP-BASE-21  TO TF-BASE-21(WS-IDX-BUSQUEDA).
007680     MOVE WS-IMP-IVA-21   TO TF-IVA-21(WS-IDX-BUSQUEDA).
007690     MOVE WS-IMP-BASE-4   TO TF-BASE-4(WS-IDX-BUSQUEDA).
007700     MOVE WS-IMP-IVA-4    TO TF-IVA-4(WS-IDX-BUSQUEDA).
007710 2600-EXIT.
007720     EXIT.
007730* VUELCA LA TABLA DE FACTURAS UNICAS A FACUNI, EN ORDEN DE
007740* PRIMERA APARICION, PARA QUE GALU20 GENERE EL IVA0101 EN EL
007750* MISMO ORDEN EN QUE LAS FACTURAS ENTRARON ESTE MES.
007760 2900-ESCRIBE-UNICAS.
007770     MOVE 1 TO WS-IDX-BUSQUEDA.
007780* SE RECORRE LA TABLA DE PRINCIPIO A FIN, NO HAY QUE ORDENAR
007790* NADA PORQUE EL ORDEN DE PRIMERA APARICION YA QUEDO FIJADO AL
007800* CARGAR LA TABLA (2620-NUEVA-UNICA SIEMPRE AÑADE AL FINAL).
007810 2910-ESCRIBE-LOOP.
007820     IF WS-IDX-BUSQUEDA > WS-CONTADOR-UNICAS
007830         GO TO 2900-EXIT.
007840     MOVE TF-NUM-FACTURA(WS-IDX-BUSQUEDA) TO RF-NUM-FACTURA.
007850     MOVE TF-FECHA(WS-IDX-BUSQUEDA)       TO RF-FECHA.
007860     MOVE TF-BASE-21(WS-IDX-BUSQUEDA)     TO RF-BASE-21.
007870     MOVE TF-IVA-21(WS-IDX-BUSQUEDA)      TO RF-IVA-21.
007880     MOVE TF-BASE-4(WS-IDX-BUSQUEDA)      TO RF-BASE-4.
007890     MOVE TF-IVA-4(WS-IDX-BUSQUEDA)       TO RF-IVA-4.
007900* FACUNI YA LLEVA LOS IMPORTES EN S9(07)V99, NO HACE FALTA
007910* FORMATEARLOS A TEXTO COMO EN EXTRA01 - GALU20 LOS VUELVE A
007920* FORMATEAR CUANDO LE TOQUE ESCRIBIR EL IVA0101.
007930     WRITE REG-FACUNI.
007940     ADD 1 TO WS-IDX-BUSQUEDA.
007950     GO TO 2910-ESCRIBE-LOOP.
007960 2900-EXIT.
007970     EXIT.
007980* CIERRE DEL PASO - PASA EL TESTIGO A GALU20 PARA EL IVA. NO SE
007990* HACE STOP RUN AQUI, SE ENCADENA DIRECTAMENTE (CHAIN) PARA QUE
008000* EL OPERADOR NO TENGA QUE LANZAR EL SEGUNDO PASO A MANO.
008010 3000-CIERRE.
008020     CLOSE FACMES EXTRA01 FACUNI.
008030     DISPLAY "GALU10 - FACTURAS LEIDAS.: " WS-CONTADOR-LEIDAS.
008040     DISPLAY "GALU10 - LINEAS EXTRA01...: "
008050              WS-CONTADOR-ESCRITAS.
008060     DISPLAY "GALU10 - FIN. PASA A GALU20.".
008070* CHAIN, NO CALL: ASI SE HACE EN TODOS LOS PASOS DE ESTE
008080* DEPARTAMENTO - CADA PROGRAMA ES UN PASO DE JOB INDEPENDIENTE
008090* Y SE LE PASA EL TESTIGO AL SIGUIENTE EN VEZ DE TENERLOS A
008100* LOS DOS CARGADOS EN MEMORIA A LA VEZ.
008110     CHAIN "GALU20.COM".
008120 3000-EXIT.
008130     EXIT.
008140******************************************************************
008150* AMOUNT-NORMALIZATION - IMPORTE EN TEXTO A S9(7)V99.
008160* ACEPTA PUNTOS DE MILES, SIGNO EURO, ESPACIOS Y SIGNO '-'.
008170* UN VALOR EN BLANCO O QUE NO SE PUEDA INTERPRETAR QUEDA A
008180* CERO, NO SE RECHAZA LA FACTURA POR UN IMPORTE RARO.
008190******************************************************************
008200 8000-NORMALIZA-IMPORTE.
008210     MOVE SPACES TO WS-NORM-LIMPIO.
008220     MOVE 0 TO WS-NORM-J.
008230     MOVE 1 TO WS-NORM-I.
008240* PRIMERA PASADA: SE RECORRE EL TEXTO DE ENTRADA CARACTER A
008250* CARACTER Y SOLO SE CONSERVAN DIGITOS, COMA Y SIGNO MENOS;
008260* ASI SE DESCARTAN DE UN GOLPE EL SIGNO EURO, LOS ESPACIOS Y
008270* LOS PUNTOS DE MILES SIN TENER QUE BUSCARLOS UNO A UNO.
008280 8005-LIMPIA-LOOP.
008290     IF WS-NORM-I > 20
008300         GO TO 8010-DETECTA-SIGNO.
008310     MOVE WS-NORM-ENTRADA(WS-NORM-I:1) TO WS-NORM-CHAR.
008320     IF WS-NORM-CHAR IS DIGITOS
008330         OR WS-NORM-CHAR = "," OR WS-NORM-CHAR = "-"
008340         ADD 1 TO WS-NORM-J
008350         MOVE WS-NORM-CHAR TO WS-NORM-LIMPIO(WS-NORM-J:1).
008360     ADD 1 TO WS-NORM-I.
008370     GO TO 8005-LIMPIA-LOOP.
008380* EL SIGNO, SI LO HAY, SOLO PUEDE ESTAR EN LA PRIMERA POSICION
008390* DEL TEXTO YA LIMPIO; SI EL IMPORTE VIENE VACIO (WS-NORM-J=0)
008400* SE VA DIRECTO A PARTE ENTERA, QUE LO DEJARA TODO A CERO.
008410 8010-DETECTA-SIGNO.
008420     MOVE SPACE TO WS-NORM-SIGNO.
008430     MOVE 1 TO WS-NORM-INICIO.
008440* IMPORTE VACIO (CAMPO EN BLANCO EN LA HOJA DE CALCULO, P.EJ.
008450* UNA FACTURA SOLO CON TRAMO DEL 21% NO TRAE NADA EN LAS
008460* COLUMNAS DEL 4%) - SE VA DIRECTO A DEJAR TODO A CERO.
008470     IF WS-NORM-J = 0
008480         GO TO 8030-PARTE-ENTERA.
008490     IF WS-NORM-LIMPIO(1:1) = "-"
008500         MOVE "-" TO WS-NORM-SIGNO
008510         MOVE 2 TO WS-NORM-INICIO.
008520     MOVE 0 TO WS-NORM-POS-COMA.
008530     MOVE WS-NORM-INICIO TO WS-NORM-I.
008540* SE BUSCA LA COMA DECIMAL A PARTIR DE DESPUES DEL SIGNO; SI
008550* NO HAY COMA, WS-NORM-POS-COMA SE QUEDA A CERO Y MAS ABAJO
008560* SE TRATA TODO EL TEXTO COMO PARTE ENTERA.
008570 8025-BUSCA-COMA-LOOP.
008580     IF WS-NORM-I > WS-NORM-J
008590         GO TO 8030-PARTE-ENTERA.
008600     IF WS-NORM-LIMPIO(WS-NORM-I:1) = ","
008610         MOVE WS-NORM-I TO WS-NORM-POS-COMA
008620         GO TO 8030-PARTE-ENTERA.
008630     ADD 1 TO WS-NORM-I.
008640     GO TO 8025-BUSCA-COMA-LOOP.
008650* PARTE ENTERA: SE CALCULA CUANTOS DIGITOS HAY ANTES DE LA
008660* COMA (O EN TODO EL TEXTO SI NO HAY COMA) Y SE COLOCAN
008670* JUSTIFICADOS A LA DERECHA EN LOS 7 BYTES DE WS-NORM-ENTERA,
008680* QUE YA ESTABA A CEROS; EL CALCULO DE WS-NORM-START ES LO
008690* QUE HACE DE 'JUSTIFICAR A LA DERECHA' SIN FUNCTION.
008700 8030-PARTE-ENTERA.
008710     MOVE ZEROS TO WS-NORM-ENTERA.
008720* SI NO QUEDA NINGUN DIGITO (EL TEXTO LIMPIO EMPEZABA YA EN LA
008730* COMA, P.EJ. '-,50') O LA COMA ES LA PRIMERA POSICION UTIL,
008740* NO HAY PARTE ENTERA QUE EXTRAER Y SE SALTA DIRECTO A DECIMAL
008750* (EVITA UNA REFERENCE MODIFICATION DE LONGITUD CERO, QUE ES
008760* ILEGAL EN COBOL).
008770     IF WS-NORM-J < WS-NORM-INICIO
008780         GO TO 8035-PARTE-DECIMAL.
008790     IF WS-NORM-POS-COMA = WS-NORM-INICIO
008800         GO TO 8035-PARTE-DECIMAL.
008810     IF WS-NORM-POS-COMA = 0
008820         COMPUTE WS-NORM-LARGO =
008830                 WS-NORM-J - WS-NORM-INICIO + 1
008840     ELSE
008850         COMPUTE WS-NORM-LARGO =
008860                 WS-NORM-POS-COMA - WS-NORM-INICIO.
008870* LOS IMPORTES DE ESTE PROVEEDOR NUNCA LLEGAN A 7 CIFRAS
008880* ENTERAS, PERO SE RECORTA POR SEGURIDAD PARA NO DESBORDAR
008890* EL CAMPO SI ALGUN DIA SE CUELA UN IMPORTE MAL TECLEADO.
008900     IF WS-NORM-LARGO > 7
008910         MOVE 7 TO WS-NORM-LARGO.
008920     COMPUTE WS-NORM-START = 8 - WS-NORM-LARGO.
008930     MOVE WS-NORM-LIMPIO(WS-NORM-INICIO:WS-NORM-LARGO)
008940         TO WS-NORM-ENTERA-ALFA(WS-NORM-START:WS-NORM-LARGO).
008950* PARTE DECIMAL: SE PARTE DE "00" POR SI NO HAY COMA O NO HAY
008960* DIGITOS DETRAS; ASI UN IMPORTE SIN DECIMALES QUEDA EN ,00
008970* SIN TENER QUE TRATARLO COMO CASO ESPECIAL MAS ABAJO.
008980 8035-PARTE-DECIMAL.
008990     MOVE "00" TO WS-NORM-DECIMAL.
009000     IF WS-NORM-POS-COMA = 0
009010         GO TO 8040-COMPONE.
009020     IF WS-NORM-POS-COMA NOT < WS-NORM-J
009030         GO TO 8040-COMPONE.
009040     COMPUTE WS-NORM-LARGO = WS-NORM-J - WS-NORM-POS-COMA.
009050* SOLO SE TOMAN COMO MUCHO 2 DIGITOS DECIMALES; SI LA HOJA DE
009060* CALCULO TRAJERA MAS (NO DEBERIA, PERO POR SI ACASO) SE
009070* IGNORAN LOS SOBRANTES EN VEZ DE DESBORDAR EL CAMPO.
009080     IF WS-NORM-LARGO > 2
009090         MOVE 2 TO WS-NORM-LARGO.
009100* UN SOLO DIGITO DECIMAL (P.EJ. '-15,2') SE COLOCA EN LA
009110* POSICION DE LAS DECIMAS, DEJANDO EL '0' YA PUESTO ARRIBA EN
009120* LAS CENTESIMAS; ASI '-15,2' DA -15,20 Y NO -15,02.
009130     MOVE WS-NORM-LIMPIO(WS-NORM-POS-COMA + 1:WS-NORM-LARGO)
009140         TO WS-NORM-DECIMAL(1:WS-NORM-LARGO).
009150* SE JUNTAN LOS 7 DIGITOS ENTEROS Y LOS 2 DECIMALES EN LA
009160* VISTA ALFANUMERICA DE WS-NORM-DIGITOS (9 BYTES, PIC 9(7)V99
009170* POR DEBAJO) Y SE PASA EL CONJUNTO AL RESULTADO CON UN MOVE
009180* NUMERICO NORMAL; EL SIGNO SE APLICA AL FINAL CON COMPUTE.
009190 8040-COMPONE.
009200* WS-NORM-DIGITOS-ALFA ES LA VISTA ALFANUMERICA DE 9 BYTES DE
009210* WS-NORM-DIGITOS (PIC 9(7)V99); ESCRIBIENDO AHI LOS 7 DIGITOS
009220* ENTEROS SEGUIDOS DE LOS 2 DECIMALES SE MONTA EL NUMERO SIN
009230* TENER QUE HACER ARITMETICA DE POTENCIAS DE DIEZ.
009240     MOVE WS-NORM-ENTERA-ALFA TO WS-NORM-DIGITOS-ALFA(1:7).
009250     MOVE WS-NORM-DECIMAL     TO WS-NORM-DIGITOS-ALFA(8:2).
009260     MOVE WS-NORM-DIGITOS TO WS-NORM-RESULT.
009270* EL SIGNO DETECTADO EN 8010 SE APLICA AQUI, AL FINAL, PARA
009280* NO TENER QUE ARRASTRAR UN SIGNO A LO LARGO DE TODO EL CALCULO
009290* DE LA PARTE ENTERA Y DECIMAL (QUE TRABAJAN SIEMPRE EN POSITIVO).
009300     IF WS-NORM-SIGNO = "-"
009310         COMPUTE WS-NORM-RESULT = WS-NORM-RESULT * -1.
009320 8000-EXIT.
009330     EXIT.
009340******************************************************************
009350* AMOUNT-NORMALIZATION - S9(7)V99 A TEXTO CON COMA DECIMAL,
009360* 2 DECIMALES, SIN PUNTOS DE MILES, SIGNO '-' SI PROCEDE. ES EL
009370* CAMINO INVERSO DE 8000, PARA PONER LOS IMPORTES YA TRATADOS
009380* EN EL FORMATO DE TEXTO QUE PIDE EXTRA01.
009390******************************************************************
009400 8100-FORMATA-IMPORTE.
009410     MOVE SPACES TO WS-NORM-TEXTO.
009420     MOVE "N" TO WS-NORM-SIGNO.
009430* SE GUARDA EL SIGNO APARTE Y SE TRABAJA SIEMPRE CON EL VALOR
009440* ABSOLUTO; ASI LA PARTE ENTERA Y LA DECIMAL SALEN SIN SIGNO
009450* Y EL '-' SE AÑADE SUELTO DELANTE SOLO SI HACIA FALTA.
009460     IF WS-NORM-RESULT < ZERO
009470         MOVE "S" TO WS-NORM-SIGNO
009480         COMPUTE WS-NORM-RESULT = WS-NORM-RESULT * -1.
009490     MOVE WS-NORM-RESULT-U TO WS-NORM-PARTE-ENTERA.
009500* LA PARTE DECIMAL SE OBTIENE RESTANDO LA PARTE ENTERA AL
009510* VALOR COMPLETO Y MULTIPLICANDO POR 100; NO HAY FUNCTION PARA
009520* SACAR LOS DECIMALES DIRECTAMENTE EN ESTE COMPILADOR.
009530     COMPUTE WS-NORM-PARTE-DECIMAL =
009540        (WS-NORM-RESULT-U - WS-NORM-PARTE-ENTERA) * 100.
009550     MOVE WS-NORM-PARTE-ENTERA TO WS-NORM-ENTERA-ED.
009560     MOVE WS-NORM-ENTERA-ED TO WS-AUX-ENTRADA.
009570* WS-NORM-ENTERA-ED (Z(6)9) SUPRIME LOS CEROS A LA IZQUIERDA
009580* PERO DEJA ESPACIOS EN SU LUGAR; 8200-ELIMINA-ESPACIOS LOS
009590* QUITA PARA QUE EL IMPORTE SALGA SIN HUECOS POR DELANTE.
009600     PERFORM 8200-ELIMINA-ESPACIOS THRU 8200-EXIT.
009610* DOS STRING DISTINTOS EN VEZ DE UNO CON UN CAMPO DE SIGNO
009620* OPCIONAL, PORQUE DELIMITED BY SIZE DE UN LITERAL VACIO NO ES
009630* VALIDO EN ESTE COMPILADOR; ASI SE EVITA EL PROBLEMA.
009640     IF WS-NORM-SIGNO = "S"
009650         STRING "-" DELIMITED BY SIZE
009660                WS-AUX-SALIDA DELIMITED BY SPACE
009670                "," DELIMITED BY SIZE
009680                WS-NORM-PARTE-DECIMAL DELIMITED BY SIZE
009690           INTO WS-NORM-TEXTO
009700     ELSE
009710         STRING WS-AUX-SALIDA DELIMITED BY SPACE
009720                "," DELIMITED BY SIZE
009730                WS-NORM-PARTE-DECIMAL DELIMITED BY SIZE
009740           INTO WS-NORM-TEXTO.
009750 8100-EXIT.
009760     EXIT.
009770* RECORTE DE ESPACIOS A LA IZQUIERDA EN WS-AUX-ENTRADA (20),
009780* DEJANDO EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN WS-AUX-
009790* SALIDA.  NO HAY FUNCTION EN ESTE COMPILADOR - SE HACE A MANO,
009800* PRIMERO SALTANDO LOS ESPACIOS DE CABECERA Y LUEGO COPIANDO
009810* EL RESTO DE UNA SOLA VEZ CON REFERENCE MODIFICATION.
009820 8200-ELIMINA-ESPACIOS.
009830     MOVE SPACES TO WS-AUX-SALIDA.
009840     MOVE 1 TO WS-AUX-I.
009850 8205-SALTA-ESPACIO.
009860     IF WS-AUX-I > 20
009870         GO TO 8200-EXIT.
009880     IF WS-AUX-ENTRADA(WS-AUX-I:1) NOT = SPACE
009890         GO TO 8210-COPIA.
009900     ADD 1 TO WS-AUX-I.
009910     GO TO 8205-SALTA-ESPACIO.
009920* WS-AUX-I YA APUNTA AL PRIMER CARACTER NO ESPACIO; SE COPIA
009930* DESDE AHI HASTA EL FINAL DEL CAMPO DE 20 EN UN SOLO MOVE.
009940 8210-COPIA.
009950* WS-AUX-J ES EL NUMERO DE CARACTERES QUE QUEDAN DESDE LA
009960* POSICION WS-AUX-I HASTA EL FINAL DEL CAMPO DE 20; 21 MENOS
009970* LA POSICION, NO 20, PORQUE LA POSICION CUENTA DESDE 1.
009980     COMPUTE WS-AUX-J = 21 - WS-AUX-I.
009990     MOVE WS-AUX-ENTRADA(WS-AUX-I:WS-AUX-J)
010000         TO WS-AUX-SALIDA(1:WS-AUX-J).
010010 8200-EXIT.
010020     EXIT.
