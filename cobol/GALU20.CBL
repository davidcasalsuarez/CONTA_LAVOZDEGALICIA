000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    GALU20.
000120 AUTHOR.        A. BARREIRO.
000130 INSTALLATION.  GALURESA - DPTO. CONTABILIDAD.
000140 DATE-WRITTEN.  03/15/1989.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO GALURESA.
000170*
000180******************************************************************
000190* GALU20 - REGISTRO DE IVA FACTURAS LA VOZ DE GALICIA
000200******************************************************************
000210* SEGUNDO PASO DEL PROCESO MENSUAL.  RECIBE DE GALU10 (VIA
000220* FACUNI, FICHERO DE TRASPASO) LA LISTA DE FACTURAS UNICAS DEL
000230* DISTRIBUIDOR DISTR.GALLEGA DE PUBLIC,S.L. Y GENERA UNA LINEA
000240* DE REGISTRO DE IVA (IVA0101) POR CADA TRAMO DE IVA NO NULO
000250* (21% PRENSA GENERAL Y 4% PRENSA CON IVA SUPERREDUCIDO).
000260* ES EL ULTIMO PASO DEL JOB, NO ENCADENA A NINGUN OTRO.
000270*
000280* HISTORIAL DE MODIFICACIONES
000290* ---------------------------
000300* 15/03/89 AMB SOL-0413  VERSION INICIAL, UN SOLO TRAMO (21%).
000310* 03/06/92 JLR SOL-0812  SE AÑADE LA CUENTA Y RAZON SOCIAL DEL
000320*                        PROVEEDOR EN CADA LINEA DE IVA, ANTES
000330*                        SOLO SE GRABABA EL IMPORTE Y LA FECHA.
000340* 07/04/94 RFM SOL-1098  AÑADIDO EL TRAMO DE IVA REDUCIDO AL 4%
000350*                        (PRENSA) EN PARALELO AL TRAMO DEL 21%.
000360* 25/01/95 CPS SOL-1205  NORMALIZACION DE IMPORTES ALINEADA CON
000370*                        LA DE GALU10 (SIGNO EURO, PUNTO MILES).
000380* 30/08/96 CPS SOL-1341  EL FICHERO DE ENTRADA PASA A SER EL
000390*                        FACUNI QUE DEJA GALU10, YA SIN
000400*                        FACTURAS REPETIDAS NI PASE INTERMEDIO.
000410* 14/01/97 RFM SOL-1399  CONTADOR DE REGISTRO DE IVA SE LLEVA
000420*                        EN PARALELO AL DE GALU10 (+2 POR
000430*                        FACTURA) AUNQUE NO SE IMPRIME NI GRABA.
000440* 11/09/98 CPS SOL-1477  REVISION PARA EL CAMBIO DE SIGLO: LA
000450*                        FECHA SE TRASLADA TAL CUAL, SIN
000460*                        CALCULO DE AÑO A DOS NI A CUATRO DIGITOS.
000470* 14/01/99 CPS SOL-1481  PRUEBA DEL CORTE DE AÑO 2000, SIN
000480*                        INCIDENCIAS.
000490* 09/05/00 RFM SOL-1523  IMPORTES NORMALIZADOS YA LLEGAN EN
000500*                        FACUNI, SE RETIRA LA RELECTURA DE
000510*                        FACMES QUE HACIA ESTE PASO HASTA AHORA.
000520* 22/07/00 RFM SOL-1529  REVISADO EL COMENTARIO DE CABECERA DE
000530*                        8000-NORMALIZA-IMPORTE PARA DEJAR CLARO
000540*                        QUE EN ESTE PASO NO SE LLAMA NUNCA, SE
000550*                        CONSERVA SOLO POR SIMETRIA CON GALU10.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590* SPECIAL-NAMES SIN DECIMAL-POINT IS COMMA, IGUAL QUE GALU10:
000600* EL FORMATO DE COMA DECIMAL ES COSA DE LOS FICHEROS DE
000610* INTERCAMBIO, NO DE LA ARITMETICA INTERNA DEL PROGRAMA.
000620 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000630                    CLASS DIGITOS IS "0" THRU "9"
000640                    UPSI-0 ON STATUS IS SW-REPROCESO.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670* FACUNI ES EL MISMO FICHERO QUE ESCRIBE GALU10 AL CERRAR; SE
000680* LEE AQUI TAL CUAL LO DEJO, SIN TOCARLO NI REORDENARLO.
000690     SELECT FACUNI   ASSIGN TO "FACUNI"
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS   IS WS-FS-FACUNI.
000720* IVA0101 LO RECOGE LA AGENCIA TRIBUTARIA POR EL PROGRAMA DE
000730* PRESENTACION TELEMATICA DE MODELOS; EL FORMATO DE 25 COLUMNAS
000740* ES FIJO Y NO SE TOCA SIN AVISAR A FISCAL.
000750     SELECT IVA0101  ASSIGN TO "IVA0101"
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS   IS WS-FS-IVA0101.
000780 DATA DIVISION.
000790 FILE SECTION.
000800* FICHERO DE TRASPASO DEJADO POR GALU10 - UNA FACTURA UNICA
000810* POR LINEA, IMPORTES YA NORMALIZADOS.
000820 FD  FACUNI             LABEL RECORD IS STANDARD.
000830 01  REG-FACUNI.
000840* ESTE LAYOUT TIENE QUE SER IDENTICO AL REG-FACUNI QUE ESCRIBE
000850* GALU10 (MISMOS PIC, MISMO ORDEN) - NO HAY COPYBOOK EN ESTA
000860* CASA, ASI QUE EL FD SE REPITE A MANO EN LOS DOS PROGRAMAS.
000870     03  RF-NUM-FACTURA      PIC X(15).
000880     03  RF-FECHA            PIC X(10).
000890*     BASE Y CUOTA YA VIENEN NORMALIZADAS A S9(07)V99 DESDE
000900*     GALU10; AQUI NO SE VUELVE A LLAMAR A 8000-NORMALIZA-IMPORTE.
000910     03  RF-BASE-21          PIC S9(07)V99.
000920     03  RF-IVA-21           PIC S9(07)V99.
000930     03  RF-BASE-4           PIC S9(07)V99.
000940     03  RF-IVA-4            PIC S9(07)V99.
000950     03  FILLER              PIC X(10).
000960* REGISTRO DE IVA PARA LA AGENCIA TRIBUTARIA - 25 COLUMNAS
000970* SEPARADAS POR ';'.
000980 FD  IVA0101            LABEL RECORD IS STANDARD.
000990 01  REG-IVA0101.
001000*     IV-LINEA SE ARMA ENTERA EN 2900-ESCRIBE-LINEA-IVA POR STRING;
001010*     NO HAY SUBCAMPOS EN EL FD PORQUE LA AGENCIA TRIBUTARIA SOLO
001020*     EXIGE EL CONTENIDO POR COLUMNAS, NO UN LAYOUT FIJO POR BYTE.
001030     03  IV-LINEA            PIC X(298).
001040     03  FILLER              PIC X(002).
001050 WORKING-STORAGE SECTION.
001060* INDICADORES DE FICHERO. EOF-FACUNI MARCA EL FIN DE LA LISTA
001070* DE FACTURAS UNICAS; NO HAY 88 PARA IVA0101 PORQUE ES SALIDA,
001080* NUNCA SE LEE EN ESTE PASO.
001090 01  WS-INDICADORES-ARCHIVO.
001100     03  WS-FS-FACUNI        PIC XX VALUE SPACES.
001110         88  EOF-FACUNI             VALUE "10".
001120     03  WS-FS-IVA0101       PIC XX VALUE SPACES.
001130     03  FILLER              PIC X(10) VALUE SPACES.
001140* SW-REPROCESO, IGUAL QUE EN GALU10, SOLO CAMBIA EL DISPLAY DE
001150* ARRANQUE; SE RECIBE DEL JCL/COM, NO SE LE PONE VALOR AQUI.
001160 77  SW-REPROCESO            PIC X.
001170* LINEA DE SALIDA IVA0101 Y SU VISTA TRUNCADA PARA LOG - IGUAL
001180* IDEA QUE WS-LINEA-EXTRA-LOG EN GALU10, SIN USO ACTUAL, SE
001190* DEJA PREPARADA POR SI SE PIDE UN RASTRO A CONSOLA.
001200 01  WS-LINEA-IVA                PIC X(300).
001210 01  WS-LINEA-IVA-LOG REDEFINES
001220                 WS-LINEA-IVA.
001230     03  WS-LOG-PRIMERO      PIC X(60).
001240     03  FILLER              PIC X(240).
001250* DATOS DE UN TRAMO DE IVA EN CURSO (BASE, CUOTA, TOTAL). SE
001260* RELLENA DE NUEVO EN CADA LLAMADA A 2100/2200, NO SE ARRASTRA
001270* NADA DE UN TRAMO AL SIGUIENTE.
001280 01  WS-DATOS-TRAMO.
001290     03  WS-IVA-BASE-TXT     PIC X(15).
001300     03  WS-IVA-CUOTA-TXT    PIC X(15).
001310     03  WS-IVA-TOTAL-TXT    PIC X(15).
001320* WS-IVA-TOTAL-TRAMO ES BASE+CUOTA DE ESE TRAMO, NO EL TOTAL
001330* DE LA FACTURA; SE REDONDEA PORQUE LA SUMA DE DOS IMPORTES A
001340* DOS DECIMALES PUEDE GENERAR UN TERCER DECIMAL EN COMPUTE.
001350     03  WS-IVA-TOTAL-TRAMO  PIC S9(07)V99.
001360     03  WS-IVA-CUENTA       PIC X(10).
001370     03  WS-IVA-TIPO         PIC X(02).
001380     03  WS-IVA-OPERACION    PIC X(03).
001390     03  WS-FECHA-SALIDA     PIC X(10) VALUE SPACES.
001400     03  FILLER              PIC X(05).
001410* AREA DE TRABAJO COMUN DE NORMALIZACION DE IMPORTES - COPIA
001420* LOCAL, IGUAL QUE LA DE GALU10 (AQUI NO HAY COPYBOOKS).
001430 01  WS-NORM-AREA.
001440     03  WS-NORM-ENTRADA     PIC X(20).
001450     03  WS-NORM-LIMPIO      PIC X(20).
001460*     SIGNO SE SACA DEL PRIMER CARACTER "-" ENCONTRADO, EL IMPORTE
001470*     EN SI SIEMPRE VIAJA SIN SIGNO EN LOS FICHEROS DE ORIGEN.
001480     03  WS-NORM-SIGNO       PIC X.
001490     03  WS-NORM-ENTERA      PIC 9(07) VALUE ZEROS.
001500*     VISTA ALFA DE LA PARTE ENTERA, PARA PODER MOVERLA CARACTER A
001510*     CARACTER AL ARMAR WS-NORM-DIGITOS SIN FUNCTION NUMERICA.
001520     03  WS-NORM-ENTERA-ALFA REDEFINES
001530                     WS-NORM-ENTERA   PIC X(07).
001540     03  WS-NORM-DECIMAL     PIC X(02) VALUE "00".
001550*     SE FUERZA A "00" POR SI LA CADENA DE ENTRADA NO TRAE COMA,
001560*     CASO DE IMPORTES ENTEROS SIN DECIMALES EN EL FICHERO ORIGEN.
001570     03  WS-NORM-DIGITOS     PIC 9(07)V99.
001580     03  WS-NORM-DIGITOS-ALFA REDEFINES
001590                     WS-NORM-DIGITOS  PIC X(09).
001600     03  WS-NORM-RESULT      PIC S9(07)V99.
001610*     VISTA SIN SIGNO DEL RESULTADO, USADA EN 8100 PARA EDITAR EL
001620*     TEXTO DE SALIDA SIN ARRASTRAR EL SIGNO EN LOS DIGITOS.
001630     03  WS-NORM-RESULT-U REDEFINES
001640                     WS-NORM-RESULT   PIC 9(07)V99.
001650     03  WS-NORM-PARTE-ENTERA  PIC 9(07).
001660     03  WS-NORM-PARTE-DECIMAL PIC 99.
001670     03  WS-NORM-ENTERA-ED   PIC Z(6)9.
001680     03  WS-NORM-TEXTO       PIC X(15).
001690*     LOS INDICES I/J/INICIO/POS-COMA/LARGO/START SON COMP PORQUE
001700*     SE USAN EN ARITMETICA DE RECORRIDO CARACTER A CARACTER; SON
001710*     TRABAJO DE UNA SOLA LLAMADA, NO SE CONSERVAN ENTRE LLAMADAS.
001720     03  WS-NORM-I           PIC 9(02) COMP.
001730     03  WS-NORM-J           PIC 9(02) COMP.
001740     03  WS-NORM-INICIO      PIC 9(02) COMP.
001750     03  WS-NORM-POS-COMA    PIC 9(02) COMP.
001760     03  WS-NORM-LARGO       PIC 9(02) COMP.
001770     03  WS-NORM-START       PIC 9(02) COMP.
001780     03  WS-NORM-CHAR        PIC X.
001790     03  FILLER              PIC X(05).
001800* UTILIDAD DE RECORTE DE ESPACIOS A LA IZQUIERDA (SIN FUNCTION).
001810* SE USA EN 8100-FORMATA-IMPORTE PARA QUITAR LOS BLANCOS DE
001820* CABECERA QUE DEJA EL PIC Z(6)9 ANTES DE CONCATENAR EL SIGNO.
001830 01  WS-AUX-TRIM.
001840     03  WS-AUX-ENTRADA      PIC X(20).
001850     03  WS-AUX-SALIDA       PIC X(20).
001860     03  WS-AUX-I            PIC 9(02) COMP.
001870     03  WS-AUX-J            PIC 9(02) COMP.
001880     03  FILLER              PIC X(05).
001890* CONTADORES DE CONTROL DEL PROCESO (SOLO A CONSOLA) Y EL
001900* CONTADOR DE ASIENTO DE IVA - 14/01/97 RFM SOL-1399, SE LLEVA
001910* POR FIDELIDAD AL PASO DE GALU10 PERO NUNCA SE IMPRIME NI GRABA.
001920 01  WS-CONTADORES-PROCESO.
001930     03  WS-CONTADOR-LEIDAS  PIC 9(06) COMP VALUE ZEROS.
001940     03  WS-CONTADOR-ESCRITAS PIC 9(06) COMP VALUE ZEROS.
001950     03  WS-CONTADOR-IVA     PIC 9(06) COMP VALUE ZEROS.
001960     03  FILLER              PIC X(05).
001970 PROCEDURE DIVISION.
001980******************************************************************
001990* PARRAFO PRINCIPAL - ORQUESTA EL REGISTRO DE IVA DEL MES.
002000******************************************************************
002010 0000-INICIO.
002020     DISPLAY "GALU20 - REGISTRO DE IVA LA VOZ - INICIO".
002030*     EL UPSI-0 SE CONSULTA SOLO PARA AVISAR A CONSOLA; NO CAMBIA
002040*     NINGUN CALCULO, ES EL MISMO SWITCH DE PRUEBA QUE EN GALU10.
002050     IF SW-REPROCESO = "1"
002060         DISPLAY "GALU20 - MODO PRUEBA ACTIVO (UPSI-0)".
002070     PERFORM 0100-APERTURA-FICHEROS THRU 0100-EXIT.
002080*     BUCLE UNICO DEL PASO: UNA VUELTA POR CADA FACTURA UNICA DE
002090*     FACUNI, HASTA EL FIN DE FICHERO.
002100     PERFORM 2000-TRATA-UNICAS THRU 2000-EXIT
002110         UNTIL EOF-FACUNI.
002120     PERFORM 3000-CIERRE THRU 3000-EXIT.
002130* APERTURA DE FICHEROS DE ENTRADA Y SALIDA.
002140 0100-APERTURA-FICHEROS.
002150     OPEN INPUT FACUNI.
002160*     SI FACUNI NO ABRE ES PORQUE GALU10 NO LLEGO A EJECUTARSE O
002170*     NO PUDO GRABARLO; NO TIENE SENTIDO SEGUIR SIN ESE FICHERO.
002180     IF WS-FS-FACUNI NOT = "00"
002190         DISPLAY "GALU20 - ERROR APERTURA FACUNI FS="
002200                 WS-FS-FACUNI
002210         STOP RUN.
002220*     IVA0101 SE ABRE SIN COMPROBAR FILE STATUS PORQUE ES FICHERO
002230*     NUEVO DE SALIDA - SOLO PUEDE FALLAR POR DISCO LLENO, CASO QUE
002240*     EL PROPIO SISTEMA OPERATIVO CORTA ANTES DE VOLVER AQUI.
002250     OPEN OUTPUT IVA0101.
002260 0100-EXIT.
002270     EXIT.
002280******************************************************************
002290* VAT-REGISTER - UNA LINEA POR TRAMO NO NULO DE CADA FACTURA
002300* UNICA RECIBIDA DE GALU10.
002310******************************************************************
002320 2000-TRATA-UNICAS.
002330     READ FACUNI
002340         AT END MOVE "10" TO WS-FS-FACUNI
002350         GO TO 2000-EXIT.
002360     ADD 1 TO WS-CONTADOR-LEIDAS.
002370*     WS-CONTADOR-IVA SUMA DE 2 EN 2 PORQUE SE ANTICIPA QUE UNA
002380*     FACTURA UNICA PUEDE PRODUCIR HASTA DOS LINEAS DE IVA0101
002390*     (UNA POR TRAMO); SI SOLO SALE UN TRAMO EL CONTADOR QUEDA POR
002400*     ENCIMA DE LAS LINEAS REALES, PERO NO SE IMPRIME NI SE GRABA.
002410     ADD 2 TO WS-CONTADOR-IVA.
002420     MOVE RF-FECHA TO WS-FECHA-SALIDA.
002430*     CADA TRAMO SE EVALUA POR SEPARADO; UNA FACTURA PUEDE TENER
002440*     LOS DOS TRAMOS A LA VEZ (PRENSA Y RESTO), Y ENTONCES SALEN
002450*     DOS LINEAS DE IVA0101 PARA LA MISMA FACTURA.
002460     IF RF-BASE-21 > ZERO OR RF-IVA-21 > ZERO
002470         PERFORM 2100-TRAMO-21 THRU 2100-EXIT.
002480     IF RF-BASE-4 > ZERO OR RF-IVA-4 > ZERO
002490         PERFORM 2200-TRAMO-4 THRU 2200-EXIT.
002500 2000-EXIT.
002510     EXIT.
002520* TRAMO DEL 21% - CUENTA DE IVA 47200021, OPERACION 283.
002530 2100-TRAMO-21.
002540*     BASE Y CUOTA SE FORMATEAN POR SEPARADO PORQUE CADA UNA VA A
002550*     SU PROPIA COLUMNA DE IVA0101, NO SE SUMAN AQUI.
002560     MOVE RF-BASE-21 TO WS-NORM-RESULT.
002570     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002580     MOVE WS-NORM-TEXTO TO WS-IVA-BASE-TXT.
002590     MOVE RF-IVA-21 TO WS-NORM-RESULT.
002600*     8100-FORMATA-IMPORTE ESPERA EL IMPORTE YA CARGADO EN
002610*     WS-NORM-RESULT Y DEJA EL TEXTO FORMATEADO EN WS-NORM-TEXTO.
002620     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002630     MOVE WS-NORM-TEXTO TO WS-IVA-CUOTA-TXT.
002640*     EL TOTAL DEL TRAMO SI SE CALCULA AQUI, PARA LA COLUMNA DE
002650*     IMPORTE TOTAL QUE PIDE LA PLANTILLA DE IVA0101.
002660     COMPUTE WS-IVA-TOTAL-TRAMO ROUNDED =
002670             RF-BASE-21 + RF-IVA-21.
002680     MOVE WS-IVA-TOTAL-TRAMO TO WS-NORM-RESULT.
002690     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002700     MOVE WS-NORM-TEXTO TO WS-IVA-TOTAL-TXT.
002710*     CUENTA/TIPO/OPERACION DEL TRAMO 21% SON CONSTANTES DE ESTE
002720*     PROGRAMA, NO VIENEN DE NINGUN FICHERO DE PARAMETROS.
002730     MOVE "47200021" TO WS-IVA-CUENTA.
002740     MOVE "21"       TO WS-IVA-TIPO.
002750     MOVE "283"      TO WS-IVA-OPERACION.
002760     PERFORM 2900-ESCRIBE-LINEA-IVA THRU 2900-EXIT.
002770 2100-EXIT.
002780     EXIT.
002790* TRAMO DEL 4% (PRENSA) - CUENTA DE IVA 47200004, OPERACION
002800* 204. 07/04/94 RFM SOL-1098, EN PARALELO AL TRAMO DEL 21%.
002810 2200-TRAMO-4.
002820*     MISMA MECANICA QUE 2100-TRAMO-21, SOLO CAMBIAN LA CUENTA,
002830*     EL TIPO Y EL CODIGO DE OPERACION AL FINAL DEL PARRAFO.
002840     MOVE RF-BASE-4 TO WS-NORM-RESULT.
002850     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002860     MOVE WS-NORM-TEXTO TO WS-IVA-BASE-TXT.
002870     MOVE RF-IVA-4 TO WS-NORM-RESULT.
002880     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002890     MOVE WS-NORM-TEXTO TO WS-IVA-CUOTA-TXT.
002900*     EL REDONDEO EVITA QUE EL TERCER DECIMAL DE LA SUMA SE
002910*     TRUNQUE SIN CONTROL AL GUARDAR EN EL CAMPO A 2 DECIMALES.
002920     COMPUTE WS-IVA-TOTAL-TRAMO ROUNDED =
002930             RF-BASE-4 + RF-IVA-4.
002940     MOVE WS-IVA-TOTAL-TRAMO TO WS-NORM-RESULT.
002950     PERFORM 8100-FORMATA-IMPORTE THRU 8100-EXIT.
002960     MOVE WS-NORM-TEXTO TO WS-IVA-TOTAL-TXT.
002970*     CUENTA/TIPO/OPERACION DEL TRAMO 4% - PRENSA SIEMPRE LLEVA
002980*     OPERACION 204, NUNCA LA 283 DEL TRAMO GENERAL.
002990     MOVE "47200004" TO WS-IVA-CUENTA.
003000     MOVE "4"        TO WS-IVA-TIPO.
003010     MOVE "204"      TO WS-IVA-OPERACION.
003020     PERFORM 2900-ESCRIBE-LINEA-IVA THRU 2900-EXIT.
003030 2200-EXIT.
003040     EXIT.
003050* ESCRIBE UNA LINEA DE 25 COLUMNAS EN IVA0101 - 03/06/92 JLR
003060* SOL-0812, AÑADIDAS LAS COLUMNAS DE CUENTA Y RAZON SOCIAL.
003070 2900-ESCRIBE-LINEA-IVA.
003080*     RAZON SOCIAL Y CIF DE LA VOZ DE GALICIA SON CONSTANTES DE
003090*     CABECERA, IGUAL QUE EN LA LINEA DE EXTRA01 DE GALU10; LAS
003100*     COLUMNAS VACIAS SON CAMPOS QUE LA PLANTILLA DE IVA0101 PIDE
003110*     PERO QUE ESTE PASO NUNCA RELLENA (NO HAY DATO DE ORIGEN).
003120     STRING "40000615;DISTR.GALLEGA DE PUBLIC, S.L.;"
003130            "B15143688;" DELIMITED BY SIZE
003140*     COLUMNAS 1-3: CODIGO DE PROVEEDOR, RAZON SOCIAL Y CIF FIJOS
003150            RF-NUM-FACTURA DELIMITED BY SPACE
003160            ";" DELIMITED BY SIZE
003170            WS-IVA-BASE-TXT DELIMITED BY SPACE
003180*     COLUMNAS 4-6: FACTURA Y BASE IMPONIBLE DEL TRAMO
003190            ";;;-2;" DELIMITED BY SIZE
003200            WS-IVA-CUENTA DELIMITED BY SPACE
003210            ";S;" DELIMITED BY SIZE
003220*     COLUMNA -2 FIJA ES EL CODIGO DE DIARIO DE IVA SOPORTADO
003230            WS-FECHA-SALIDA DELIMITED BY SIZE
003240            ";;" DELIMITED BY SIZE
003250            WS-IVA-TIPO DELIMITED BY SPACE
003260            ";0;" DELIMITED BY SIZE
003270            WS-IVA-TOTAL-TXT DELIMITED BY SPACE
003280*     TIPO DE IVA Y TOTAL DEL TRAMO (BASE+CUOTA YA CALCULADOS)
003290            ";" DELIMITED BY SIZE
003300            WS-IVA-CUOTA-TXT DELIMITED BY SPACE
003310            ";0;" DELIMITED BY SIZE
003320            WS-IVA-OPERACION DELIMITED BY SPACE
003330            ";" DELIMITED BY SIZE
003340*     CUOTA DE IVA Y CODIGO DE OPERACION DEL TRAMO (283 O 204)
003350            WS-FECHA-SALIDA DELIMITED BY SIZE
003360            ";0;1;0;;" DELIMITED BY SIZE
003370*     LAS COLUMNAS FIJAS 0/1/0 SON INDICADORES DE PRORRATA Y
003380*     REGIMEN QUE LA AGENCIA TRIBUTARIA EXIGE EN BLANCO PARA ESTE
003390*     TIPO DE PROVEEDOR.
003400            WS-FECHA-SALIDA DELIMITED BY SIZE
003410            ";0" DELIMITED BY SIZE
003420       INTO WS-LINEA-IVA.
003430*     LA FECHA SE REPITE TRES VECES EN LA LINEA PORQUE LA
003440*     PLANTILLA DE IVA0101 PIDE FECHA DE OPERACION, FECHA
003450*     CONTABLE Y FECHA DE VENCIMIENTO, Y AQUI LAS TRES COINCIDEN.
003460     WRITE REG-IVA0101 FROM WS-LINEA-IVA.
003470     ADD 1 TO WS-CONTADOR-ESCRITAS.
003480 2900-EXIT.
003490     EXIT.
003500* CIERRE DEL PASO - ULTIMO PASO DEL JOB, NO ENCADENA A NADA MAS.
003510 3000-CIERRE.
003520*     NO HAY CHAIN AQUI PORQUE GALU20 ES EL SEGUNDO Y ULTIMO PASO
003530*     DEL PROCESO MENSUAL; GALU10 YA HIZO EL CHAIN A ESTE PROGRAMA.
003540     CLOSE FACUNI IVA0101.
003550*     LOS DOS DISPLAY DE RECUENTO SON EL UNICO RASTRO DEL PASO;
003560*     NO HAY FICHERO DE LOG, SOLO LO QUE RECOGE LA CONSOLA DEL JOB.
003570     DISPLAY "GALU20 - FACTURAS LEIDAS.: " WS-CONTADOR-LEIDAS.
003580     DISPLAY "GALU20 - LINEAS IVA0101...: "
003590              WS-CONTADOR-ESCRITAS.
003600     DISPLAY "GALU20 - FIN DEL PROCESO MENSUAL.".
003610*     STOP RUN CIERRA EL JOB MENSUAL ENTERO; NO HAY PASO SIGUIENTE
003620*     QUE ENCADENAR, A DIFERENCIA DE 3000-CIERRE EN GALU10.
003630     STOP RUN.
003640 3000-EXIT.
003650     EXIT.
003660******************************************************************
003670* AMOUNT-NORMALIZATION - IMPORTE EN TEXTO A S9(7)V99.
003680* ACEPTA PUNTOS DE MILES, SIGNO EURO, ESPACIOS Y SIGNO '-'.
003690* (NO SE USA EN ESTE PASO - SE CONSERVA POR SIMETRIA CON
003700* GALU10, QUE ES QUIEN NORMALIZA LOS IMPORTES QUE AQUI LLEGAN
003710* YA HECHOS EN FACUNI; SOLO 8100 SE USA DESDE 2100/2200.)
003720******************************************************************
003730 8000-NORMALIZA-IMPORTE.
003740*     SE EMPIEZA LIMPIANDO LA CADENA DE ENTRADA: SOLO SE GUARDAN
003750*     DIGITOS, COMA Y SIGNO '-', QUEDAN FUERA EL '€' Y LOS PUNTOS
003760*     DE MILES SIN NECESIDAD DE BUSCARLOS UNO A UNO.
003770     MOVE SPACES TO WS-NORM-LIMPIO.
003780     MOVE 0 TO WS-NORM-J.
003790     MOVE 1 TO WS-NORM-I.
003800*     WS-NORM-J CUENTA LO QUE REALMENTE SE HA COPIADO AL CAMPO
003810*     LIMPIO, QUE SUELE SER MAS CORTO QUE LOS 20 CARACTERES LEIDOS.
003820 8005-LIMPIA-LOOP.
003830     IF WS-NORM-I > 20
003840         GO TO 8010-DETECTA-SIGNO.
003850     MOVE WS-NORM-ENTRADA(WS-NORM-I:1) TO WS-NORM-CHAR.
003860*     LA CLASE DIGITOS VIENE DE SPECIAL-NAMES; SOLO DIGITO, COMA
003870*     O SIGNO PASAN AL CAMPO LIMPIO, TODO LO DEMAS SE DESCARTA.
003880     IF WS-NORM-CHAR IS DIGITOS
003890         OR WS-NORM-CHAR = "," OR WS-NORM-CHAR = "-"
003900         ADD 1 TO WS-NORM-J
003910         MOVE WS-NORM-CHAR TO WS-NORM-LIMPIO(WS-NORM-J:1).
003920*     SE AVANZA CARACTER A CARACTER HASTA LA POSICION 20 AUNQUE EL
003930*     IMPORTE SEA MAS CORTO; LOS ESPACIOS DE RELLENO NO SON DIGITO
003940*     NI COMA NI SIGNO, ASI QUE SIMPLEMENTE NO SE COPIAN.
003950     ADD 1 TO WS-NORM-I.
003960     GO TO 8005-LIMPIA-LOOP.
003970 8010-DETECTA-SIGNO.
003980*     EL SIGNO, SI LO HAY, SIEMPRE QUEDA DE PRIMERO TRAS LA
003990*     LIMPIEZA; SI NO HAY NADA QUE NORMALIZAR SE VA DIRECTO A LA
004000*     PARTE ENTERA CON CERO.
004010*     WS-NORM-SIGNO SE DEJA EN BLANCO DE SALIDA; SOLO SE MARCA "-"
004020*     SI DE VERDAD HAY SIGNO EN LA CADENA LIMPIA, NUNCA AL REVES.
004030     MOVE SPACE TO WS-NORM-SIGNO.
004040     MOVE 1 TO WS-NORM-INICIO.
004050     IF WS-NORM-J = 0
004060         GO TO 8030-PARTE-ENTERA.
004070*     SI HAY SIGNO, WS-NORM-INICIO SE ADELANTA A LA POSICION 2 PARA
004080*     QUE NO SE CUENTE EL '-' COMO PARTE DE LA PARTE ENTERA.
004090     IF WS-NORM-LIMPIO(1:1) = "-"
004100         MOVE "-" TO WS-NORM-SIGNO
004110         MOVE 2 TO WS-NORM-INICIO.
004120*     WS-NORM-POS-COMA A CERO SIGNIFICA "TODAVIA NO HAY COMA"; SE
004130*     USA DESPUES EN 8030/8035 COMO CENTINELA, NO COMO POSICION REAL.
004140     MOVE 0 TO WS-NORM-POS-COMA.
004150     MOVE WS-NORM-INICIO TO WS-NORM-I.
004160 8025-BUSCA-COMA-LOOP.
004170*     RECORRIDO CARACTER A CARACTER PARA LOCALIZAR LA COMA
004180*     DECIMAL; SI NO APARECE, WS-NORM-POS-COMA SE QUEDA A CERO Y
004190*     TODO EL IMPORTE SE TRATA COMO PARTE ENTERA.
004200     IF WS-NORM-I > WS-NORM-J
004210         GO TO 8030-PARTE-ENTERA.
004220     IF WS-NORM-LIMPIO(WS-NORM-I:1) = ","
004230         MOVE WS-NORM-I TO WS-NORM-POS-COMA
004240         GO TO 8030-PARTE-ENTERA.
004250*     EL BARRIDO SOLO LLEGA HASTA WS-NORM-J (FIN DE LO LIMPIO), NUNCA
004260*     HASTA LA POSICION 20 ENTERA, PARA NO PERDER TIEMPO EN BLANCOS.
004270     ADD 1 TO WS-NORM-I.
004280     GO TO 8025-BUSCA-COMA-LOOP.
004290 8030-PARTE-ENTERA.
004300*     EL TROZO ENTERO SE ALINEA A LA DERECHA DE WS-NORM-ENTERA-ALFA
004310*     (7 POSICIONES), TOPANDO A 7 DIGITOS PARA NO DESBORDAR EL
004320*     CAMPO S9(07); IMPORTES MAYORES SE TRUNCAN POR LA IZQUIERDA.
004330     MOVE ZEROS TO WS-NORM-ENTERA.
004340*     LA PARTE ENTERA SIEMPRE PARTE DE CEROS POR SI EL IMPORTE ES
004350*     MAS CORTO QUE LAS 7 POSICIONES DEL CAMPO - SIN ESTO QUEDARIAN
004360*     BASURA DE LA NORMALIZACION ANTERIOR.
004370*     SI NO QUEDA NADA ANTES DE LA COMA (O NO HAY NADA LIMPIO), LA
004380*     PARTE ENTERA SE QUEDA A CERO Y SE PASA DIRECTO A DECIMALES.
004390     IF WS-NORM-J < WS-NORM-INICIO
004400         GO TO 8035-PARTE-DECIMAL.
004410*     COMA EN LA PRIMERA POSICION UTIL (P.EJ. ",50") TAMBIEN SE TRATA
004420*     COMO ENTERA VACIA - NO HAY NADA QUE ALINEAR EN ESE CASO.
004430     IF WS-NORM-POS-COMA = WS-NORM-INICIO
004440         GO TO 8035-PARTE-DECIMAL.
004450*     EL +1 DEL PRIMER COMPUTE CUENTA AMBOS EXTREMOS DEL TROZO (DESDE
004460*     INICIO HASTA J INCLUSIVE); EL SEGUNDO NO LO LLEVA PORQUE
004470*     POS-COMA YA QUEDA FUERA DEL TROZO ENTERO.
004480     IF WS-NORM-POS-COMA = 0
004490         COMPUTE WS-NORM-LARGO =
004500                 WS-NORM-J - WS-NORM-INICIO + 1
004510     ELSE
004520         COMPUTE WS-NORM-LARGO =
004530                 WS-NORM-POS-COMA - WS-NORM-INICIO.
004540*     SIN COMA, LA LONGITUD ES TODO EL TROZO LIMPIO; CON COMA,
004550*     SOLO LO QUE HAY ANTES DE ELLA.
004560     IF WS-NORM-LARGO > 7
004570         MOVE 7 TO WS-NORM-LARGO.
004580*     WS-NORM-START CALCULA DONDE EMPIEZA A COPIARSE DENTRO DE LAS 7
004590*     POSICIONES DE WS-NORM-ENTERA-ALFA PARA QUE QUEDE ALINEADO A LA
004600*     DERECHA, IGUAL QUE SI FUERA UN MOVE NUMERICO CON CEROS A LA
004610*     IZQUIERDA, PERO SOBRE UNA VISTA ALFANUMERICA.
004620     COMPUTE WS-NORM-START = 8 - WS-NORM-LARGO.
004630     MOVE WS-NORM-LIMPIO(WS-NORM-INICIO:WS-NORM-LARGO)
004640         TO WS-NORM-ENTERA-ALFA(WS-NORM-START:WS-NORM-LARGO).
004650 8035-PARTE-DECIMAL.
004660*     SIN COMA, O CON LA COMA EN LA ULTIMA POSICION, SE ASUME
004670*     DECIMAL "00"; CON DECIMALES DE MAS DE 2 CIFRAS SE TOPA A 2,
004680*     QUE ES LA PRECISION QUE MANEJA TODO EL SISTEMA.
004690     MOVE "00" TO WS-NORM-DECIMAL.
004700*     AMBAS SALIDAS A 8040 DEJAN EL DECIMAL EN "00" POR DEFECTO:
004710*     SIN COMA, O CON LA COMA COMO ULTIMO CARACTER DE LA CADENA.
004720     IF WS-NORM-POS-COMA = 0
004730         GO TO 8040-COMPONE.
004740*     "NOT < WS-NORM-J" CUBRE LA COMA EN LA ULTIMA POSICION DE LA
004750*     CADENA (P.EJ. "1234,"), CASO RARO PERO QUE SE DA CUANDO EL
004760*     ORIGEN TRUNCA LOS DECIMALES A CERO CIFRAS.
004770     IF WS-NORM-POS-COMA NOT < WS-NORM-J
004780         GO TO 8040-COMPONE.
004790     COMPUTE WS-NORM-LARGO = WS-NORM-J - WS-NORM-POS-COMA.
004800     IF WS-NORM-LARGO > 2
004810         MOVE 2 TO WS-NORM-LARGO.
004820*     SOLO SE COPIAN LAS CIFRAS QUE SIGUEN A LA COMA, NUNCA LA
004830*     COMA MISMA, A WS-NORM-DECIMAL.
004840     MOVE WS-NORM-LIMPIO(WS-NORM-POS-COMA + 1:WS-NORM-LARGO)
004850         TO WS-NORM-DECIMAL(1:WS-NORM-LARGO).
004860 8040-COMPONE.
004870*     SE ARMA EL CAMPO 9(07)V99 CONCATENANDO ENTERA Y DECIMAL POR
004880*     SU VISTA ALFA, SIN NINGUNA FUNCTION NUMERICA.
004890     MOVE WS-NORM-ENTERA-ALFA TO WS-NORM-DIGITOS-ALFA(1:7).
004900     MOVE WS-NORM-DECIMAL     TO WS-NORM-DIGITOS-ALFA(8:2).
004910     MOVE WS-NORM-DIGITOS TO WS-NORM-RESULT.
004920*     EL SIGNO SE APLICA AL FINAL, UNA VEZ COMPUESTO EL IMPORTE
004930*     COMPLETO, PARA NO TENER QUE ARRASTRARLO POR TODO EL PARRAFO.
004940     IF WS-NORM-SIGNO = "-"
004950         COMPUTE WS-NORM-RESULT = WS-NORM-RESULT * -1.
004960 8000-EXIT.
004970     EXIT.
004980******************************************************************
004990* AMOUNT-NORMALIZATION - S9(7)V99 A TEXTO CON COMA DECIMAL,
005000* 2 DECIMALES, SIN PUNTOS DE MILES, SIGNO '-' SI PROCEDE.
005010******************************************************************
005020 8100-FORMATA-IMPORTE.
005030*     ESTE ES EL UNICO PARRAFO DE AMOUNT-NORMALIZATION QUE SI SE
005040*     USA EN GALU20, DESDE 2100/2200, PARA VOLVER A TEXTO LOS
005050*     IMPORTES YA NORMALIZADOS QUE TRAE FACUNI.
005060     MOVE SPACES TO WS-NORM-TEXTO.
005070     MOVE "N" TO WS-NORM-SIGNO.
005080     IF WS-NORM-RESULT < ZERO
005090         MOVE "S" TO WS-NORM-SIGNO
005100         COMPUTE WS-NORM-RESULT = WS-NORM-RESULT * -1.
005110     MOVE WS-NORM-RESULT-U TO WS-NORM-PARTE-ENTERA.
005120     COMPUTE WS-NORM-PARTE-DECIMAL =
005130        (WS-NORM-RESULT-U - WS-NORM-PARTE-ENTERA) * 100.
005140*     EL RESTO (PARTE DECIMAL) SE SACA POR DIFERENCIA SOBRE LA VISTA
005150*     SIN SIGNO, NO SOBRE EL S9(07)V99 ORIGINAL, PARA QUE EL COMPUTE
005160*     NO ARRASTRE EL SIGNO A UN RESULTADO QUE YA ES SIEMPRE POSITIVO.
005170     MOVE WS-NORM-PARTE-ENTERA TO WS-NORM-ENTERA-ED.
005180*     EL EDITADO Z(6)9 DEJA BLANCOS DE CABECERA; SE PASAN POR
005190*     8200-ELIMINA-ESPACIOS PARA QUE LA PARTE ENTERA SALGA SIN
005200*     HUECOS ANTES DE CONCATENAR EL SIGNO Y LA COMA DECIMAL.
005210     MOVE WS-NORM-ENTERA-ED TO WS-AUX-ENTRADA.
005220     PERFORM 8200-ELIMINA-ESPACIOS THRU 8200-EXIT.
005230     IF WS-NORM-SIGNO = "S"
005240*     NEGATIVO: SE ANTEPONE EL '-' A MANO, EL CAMPO NUNCA LLEVA
005250*     SIGNO EMBEBIDO PORQUE SE TRABAJO CON LA VISTA SIN SIGNO.
005260         STRING "-" DELIMITED BY SIZE
005270                WS-AUX-SALIDA DELIMITED BY SPACE
005280                "," DELIMITED BY SIZE
005290                WS-NORM-PARTE-DECIMAL DELIMITED BY SIZE
005300           INTO WS-NORM-TEXTO
005310     ELSE
005320*     POSITIVO: SIN PREFIJO, SOLO LA PARTE ENTERA SEGUIDA DE COMA
005330*     Y LOS DOS DECIMALES.
005340         STRING WS-AUX-SALIDA DELIMITED BY SPACE
005350                "," DELIMITED BY SIZE
005360                WS-NORM-PARTE-DECIMAL DELIMITED BY SIZE
005370           INTO WS-NORM-TEXTO.
005380 8100-EXIT.
005390     EXIT.
005400* RECORTE DE ESPACIOS A LA IZQUIERDA EN WS-AUX-ENTRADA (20),
005410* DEJANDO EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN WS-AUX-
005420* SALIDA.  NO HAY FUNCTION EN ESTE COMPILADOR - SE HACE A MANO.
005430 8200-ELIMINA-ESPACIOS.
005440     MOVE SPACES TO WS-AUX-SALIDA.
005450     MOVE 1 TO WS-AUX-I.
005460 8205-SALTA-ESPACIO.
005470*     BARRIDO CARACTER A CARACTER HASTA EL PRIMERO NO BLANCO; SI
005480*     TODA LA CADENA ES BLANCOS (CASO QUE NO SE DA EN LA PRACTICA,
005490*     SIEMPRE HAY AL MENOS UN DIGITO) SE SALE SIN COPIAR NADA.
005500     IF WS-AUX-I > 20
005510         GO TO 8200-EXIT.
005520     IF WS-AUX-ENTRADA(WS-AUX-I:1) NOT = SPACE
005530         GO TO 8210-COPIA.
005540*     AL SALIR DEL BUCLE, WS-AUX-I SEÑALA LA POSICION DEL PRIMER
005550*     DIGITO SIGNIFICATIVO - ES EL UNICO DATO QUE 8210-COPIA NECESITA.
005560     ADD 1 TO WS-AUX-I.
005570     GO TO 8205-SALTA-ESPACIO.
005580 8210-COPIA.
005590*     LO QUE QUEDA DESDE EL PRIMER CARACTER NO BLANCO HASTA EL
005600*     FINAL DEL CAMPO SE MUEVE A WS-AUX-SALIDA JUSTIFICADO A LA
005610*     IZQUIERDA, DE UNA SOLA VEZ, SIN VOLVER A RECORRER.
005620     COMPUTE WS-AUX-J = 21 - WS-AUX-I.
005630     MOVE WS-AUX-ENTRADA(WS-AUX-I:WS-AUX-J)
005640         TO WS-AUX-SALIDA(1:WS-AUX-J).
005650 8200-EXIT.
005660     EXIT.
